000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 NSFEED02.
000500 AUTHOR.                     L. CHAPMAN.
000600 INSTALLATION.               THE 1916 COMPANY - MIS.
000700 DATE-WRITTEN.               03/22/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   COMPANY CONFIDENTIAL.
001000*================================================================*
001100*  READS THE MERCHANDISING CATALOG EXTRACT AND WRITES THE        *
001200*  SHOPPING-MARKETPLACE FEED.  SHARES THE CLASSIFICATION, PRICE  *
001300*  AND RETURN-WINDOW RULES WITH NSFEED01 THROUGH A CALL TO       *
001400*  NSFDCLS SO BOTH FEEDS AGREE ON THE SAME PRODUCT.              *
001500*----------------------------------------------------------------*
001600*  CHANGE LOG                                                    *
001700*  DATE-----  BY---  TKT------  DESCRIPTION----------------------*
001800*  03/22/1987  LC    CR-0151    ORIGINAL - SPLIT OUT OF NSFEED01  *
001900*  02/14/1989  RDM   CR-0388    ADDED MPN FALLBACK TO PROD-ID     *
002000*  11/03/1991  JKT   CR-0502    ADDED HIGHLIGHT COUNT PER MDSE    *
002100*                               REQUEST                          *
002200*  01/22/1999  PHN   CR-0940    Y2K - REPORT DATE STAMP SWITCHED  *
002300*                               FROM FUNCTION CURRENT-DATE TO     *
002400*                               ACCEPT FROM DATE                 *
002500*  06/08/2003  DWS   CR-1187    GENDER/AVAILABILITY COMPARES MADE *
002600*                               CASE-INSENSITIVE                 *
002700*  04/11/2008  TWK   CR-1402    TITLE LINE NOW PRINTS THE RUN     *
002800*                               DATE, REDEFINED OFF THE ACCEPT     *
002900*                               FIELD SO NO EXTRA MOVE IS NEEDED  *
003000*  11/19/2015  GRV   CR-1566    RPT-PCTR PULLED OUT TO A 77-    *
003100*                               LEVEL STANDALONE COUNTER PER    *
003200*                               STANDARDS REVIEW                *
003300*  03/02/2016  GRV   CR-1571    EXPANDED IN-LINE COMMENTARY     *
003400*                               PER STANDARDS REVIEW            *
003500*================================================================*
003600 ENVIRONMENT                 DIVISION.
003700*================================================================*
003800 CONFIGURATION                SECTION.
003900*----------------------------------------------------------------*
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200*----------------------------------------------------------------*
004300 INPUT-OUTPUT                 SECTION.
004400 FILE-CONTROL.
004500
004600*  CATALOG EXTRACT IS THE SAME NIGHTLY EXPORT NSFEED01 READS -
004700*  BOTH PROGRAMS RUN AGAINST THE SAME COPY OF IT EACH NIGHT.
004800     SELECT PROD-CATALOG
004900         ASSIGN TO CATALOG
005000         ORGANIZATION IS LINE SEQUENTIAL.
005100
005200*  SHOPFEED IS PICKED UP BY THE MARKETPLACE PARTNER'S OWN PULL
005300*  JOB, SEPARATE FROM THE COMMERCE-SEARCH PARTNER'S FEED.
005400     SELECT SHOPFEED
005500         ASSIGN TO SHOPFEED
005600         ORGANIZATION IS LINE SEQUENTIAL.
005700
005800*  RPTOUT IS THE OPERATOR'S RUN REPORT FOR THIS JOB - A SEPARATE
005900*  REPORT FROM NSFEED01'S, EVEN THOUGH THE LAYOUT IS IDENTICAL.
006000     SELECT RPTOUT
006100         ASSIGN TO RPTOUT
006200         ORGANIZATION IS RECORD SEQUENTIAL.
006300*================================================================*
006400 DATA                        DIVISION.
006500*================================================================*
006600 FILE                        SECTION.
006700
006800*  PROD-CATALOG SHARES NSFDCAT'S LAYOUT WITH NSFEED01 - ONE
006900*  COPYBOOK, NO DRIFT BETWEEN THE TWO FEED BUILDERS.
007000 FD  PROD-CATALOG
007100     LABEL RECORD IS STANDARD
007200     DATA RECORD IS CAT-RECORD
007300     RECORD CONTAINS 1712 CHARACTERS.
007400*  CPY FILE THAT CONTAINS THE CATALOG EXTRACT LAYOUT.
007500
007600 COPY NSFDCAT.
007700
007800*  SHOPFEED RECORD WIDTH IS FIXED BY THE MARKETPLACE PARTNER'S
007900*  CONTRACT, A DIFFERENT WIDTH FROM THE SEARCH FEED'S 813.
008000 FD  SHOPFEED
008100     LABEL RECORD IS OMITTED
008200     DATA RECORD IS SHOP-RECORD
008300     RECORD CONTAINS 795 CHARACTERS.
008400
008500*  CPY FILE THAT CONTAINS THE SHOPPING-FEED OUTPUT LAYOUT.
008600 COPY NSFDOU2.
008700
008800 FD  RPTOUT
008900     LABEL RECORD IS OMITTED
009000     RECORD CONTAINS 132 CHARACTERS
009100     DATA RECORD IS RPTLINE
009200     LINAGE IS 60 WITH FOOTING AT 56.
009300*  SAME 60/56 LINAGE AS EVERY OTHER BATCH REPORT IN THIS SHOP.
009400
009500 01  RPTLINE                  PIC X(132).
009600
009700 WORKING-STORAGE              SECTION.
009800*----------------------------------------------------------------*
009900*  UPPER-CASE CONVERSION TABLE - USED SO AVAILABILITY, GENDER    *
010000*  AND FLAG COMPARES ARE CASE-INSENSITIVE WITHOUT AN INTRINSIC   *
010100*  FUNCTION.                                                     *
010200*----------------------------------------------------------------*
010300 01  WS-LOWER-ALPHA            PIC X(26)
010400                                VALUE "abcdefghijklmnopqrstuvwxyz".
010500
010600*  STANDALONE REPORT-LINE PAGE COUNTER - PULLED OUT OF WORK-AREA *
010700*  SO IT CAN BE RESET INDEPENDENTLY OF THE OTHER ACCUMULATORS.   *
010800 77  RPT-PCTR                PIC 9(02) COMP  VALUE 0.
010900 01  WS-UPPER-ALPHA            PIC X(26)
011000                                VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011100
011200 01  WORK-AREA.
011300     05  MORE-RECS             PIC X       VALUE 'Y'.
011400*  LOOP CONTROL SWITCH - FLIPPED TO 'N' BY L3-READ'S AT-END
011500*  CLAUSE, TESTED IN THE PERFORM UNTIL BACK IN L1-MAIN.
011600     05  WS-ELIGIBLE-SW        PIC X       VALUE 'Y'.
011700*  ELIGIBILITY SWITCH - SET EACH PASS BY L3-ELIGIBLE, TESTED
011800*  RIGHT AFTER IN L2-MAINLINE.
011900     05  WS-CFP-WORK           PIC X(05).
012000*  UPPER-CASED COPY OF THE CALL-FOR-PRICE FLAG, BUILT IN
012100*  L3-ELIGIBLE SO THE COMPARE THERE IS CASE-INSENSITIVE.
012200     05  WS-ONLINE-WORK        PIC X(01).
012300*  ONLINE-STATUS DIGIT, A SINGLE CHARACTER, NO CASE WORK
012400*  NEEDED.
012500     05  WS-PREOWN-WORK        PIC X(05).
012600*  UPPER-CASED COPY OF THE IS-PREOWNED FLAG, USED IN
012700*  L3-OUTPUT TO DERIVE SHOP-CONDITION.
012800     05  WS-STATUS-WORK        PIC X(12).
012900*  UPPER-CASED COPY OF THE AVAILABILITY STATUS, BUILT IN
013000*  L3-AVAIL AHEAD OF THE SEARCH AGAINST T-AVAIL-KEY.
013100     05  WS-GENDER-WORK        PIC X(06).
013200*  UPPER-CASED COPY OF THE GENDER FIELD, BUILT IN L3-GENDER
013300*  AHEAD OF THE SEARCH AGAINST T-GENDER-KEY.
013400     05  C-READ                PIC 9(07) COMP  VALUE 0.
013500*  RUN TOTAL - EVERY CATALOG ROW READ, INCLUDING ONES LATER
013600*  SKIPPED FOR INELIGIBILITY OR A BAD PRICE.
013700     05  C-TRANS               PIC 9(07) COMP  VALUE 0.
013800*  RUN TOTAL - ROWS THAT ACTUALLY MADE IT ONTO THE FEED.
013900     05  C-SKIP                PIC 9(07) COMP  VALUE 0.
014000*  RUN TOTAL - ROWS DROPPED BY EITHER GATE IN L2-MAINLINE.
014100     05  C-NEW-WATCH           PIC 9(07) COMP  VALUE 0.
014200*  PER-TYPE COUNTER - ROLLED IN L3-OUTPUT'S EVALUATE, PRINTED
014300*  ON THE BY-PRODUCT-TYPE BLOCK OF THE REPORT.
014400     05  C-ROLEX-CPO           PIC 9(07) COMP  VALUE 0.
014500*  PER-TYPE COUNTER, ROLEX-CPO CLASSIFICATION.
014600     05  C-PREOWNED-WATCH      PIC 9(07) COMP  VALUE 0.
014700*  PER-TYPE COUNTER, PREOWNED-WATCH CLASSIFICATION.
014800     05  C-JEWELRY             PIC 9(07) COMP  VALUE 0.
014900*  PER-TYPE COUNTER, JEWELRY CLASSIFICATION.
015000     05  C-HANDBAG             PIC 9(07) COMP  VALUE 0.
015100*  PER-TYPE COUNTER, HANDBAG CLASSIFICATION - THE LAST OF
015200*  THE FIVE ROWS ON THE BY-PRODUCT-TYPE BLOCK.
015300     05  WS-HILITE-CTR         PIC 9(02) COMP  VALUE 0.
015400*  RUNNING HIGHLIGHT-BULLET COUNT, RESET AT THE TOP OF EACH
015500*  PASS THROUGH L3-HILITE - NOT A RUN-LEVEL ACCUMULATOR.
015600     05  FILLER                PIC X(05).
015700
015800*  RUN-DATE FIELDS - SAME Y2K-ERA ACCEPT FROM DATE AND
015900*  REDEFINES IDIOM AS NSFEED01, SEE CR-1402 IN THE LOG ABOVE.
016000 01  WS-CURR-DATE-WORK.
016100     05  WS-CURR-YY            PIC 99.
016200     05  WS-CURR-MM            PIC 99.
016300     05  WS-CURR-DD            PIC 99.
016400 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-WORK.
016500     05  WS-CURR-DATE-FULL     PIC 9(06).
016600
016700*  SCRATCH EDIT FIELD - DERIVED PRICE IS ZONED DISPLAY WITH
016800*  AN IMPLIED DECIMAL; THIS GIVES THE STRING BELOW A REAL
016900*  DECIMAL POINT TO WORK WITH BEFORE THE " USD" SUFFIX.
017000 01  WS-PRICE-EDIT             PIC 9(7).99.
017100
017200*----------------------------------------------------------------*
017300*  AVAILABILITY TABLE - SAME FIVE SOURCE CODES AS THE COMMERCE-  *
017400*  SEARCH FEED BUT PREORDER SPELLED OUT AND THE DEFAULT IS       *
017500*  OUT_OF_STOCK, NOT UNKNOWN, PER THE MARKETPLACE'S OWN SPEC.    *
017600*----------------------------------------------------------------*
017700 01  AVAIL-INFO.
017800     05  FILLER                PIC X(24)
017900                                VALUE "IN_STOCK    in_stock    ".
018000     05  FILLER                PIC X(24)
018100                                VALUE "OUT_OF_STOCKout_of_stock".
018200     05  FILLER                PIC X(24)
018300                                VALUE "PRE_ORDER   preorder    ".
018400     05  FILLER                PIC X(24)
018500                                VALUE "PREORDER    preorder    ".
018600     05  FILLER                PIC X(24)
018700                                VALUE "BACKORDER   backorder   ".
018800
018900 01  AVAIL-TABLE REDEFINES AVAIL-INFO.
019000     05  T-AVAIL               OCCURS 5 TIMES
019100                                INDEXED BY AVAIL-IDX.
019200         10  T-AVAIL-KEY       PIC X(12).
019300         10  T-AVAIL-VAL       PIC X(12).
019400
019500*----------------------------------------------------------------*
019600*  MARKETPLACE TAXONOMY TABLE - L3-CATEGORY SETS CATG-IDX TO 1    *
019700*  FOR JEWELRY, 2 FOR HANDBAG, 3 FOR ANY OF THE WATCH CODES.      *
019800*----------------------------------------------------------------*
019900 01  CATG-INFO.
020000     05  FILLER                PIC X(70)
020100         VALUE "Apparel & Accessories > Jewelry".
020200     05  FILLER                PIC X(70)
020300         VALUE "Apparel & Accessories > Handbags, Wallets & Cases
020400-    " > Handbags".
020500     05  FILLER                PIC X(70)
020600         VALUE "Apparel & Accessories > Jewelry > Watches".
020700
020800 01  CATG-TABLE REDEFINES CATG-INFO.
020900     05  T-CATG                OCCURS 3 TIMES
021000                                INDEXED BY CATG-IDX
021100                                PIC X(70).
021200
021300*----------------------------------------------------------------*
021400*  GENDER TABLE - SIX RECOGNISED SPELLINGS MAP TO MALE/FEMALE;   *
021500*  ANY OTHER NON-BLANK VALUE DEFAULTS TO UNISEX IN L3-GENDER.    *
021600*----------------------------------------------------------------*
021700 01  GENDER-INFO.
021800     05  FILLER                PIC X(12)  VALUE "MALE  male  ".
021900     05  FILLER                PIC X(12)  VALUE "MEN   male  ".
022000     05  FILLER                PIC X(12)  VALUE "MENS  male  ".
022100     05  FILLER                PIC X(12)  VALUE "FEMALEfemale".
022200     05  FILLER                PIC X(12)  VALUE "WOMEN female".
022300     05  FILLER                PIC X(12)  VALUE "WOMENSfemale".
022400
022500 01  GENDER-TABLE REDEFINES GENDER-INFO.
022600     05  T-GENDER              OCCURS 6 TIMES
022700                                INDEXED BY GENDER-IDX.
022800         10  T-GENDER-KEY      PIC X(06).
022900         10  T-GENDER-VAL      PIC X(06).
023000
023100*----------------------------------------------------------------*
023200*  REPORT TITLE AND TOTALS LINES - SAME LAYOUT STYLE AS THE      *
023300*  COMMERCE-SEARCH FEED'S RUN-STATISTICS REPORT.                 *
023400*----------------------------------------------------------------*
023500*  TITLE LINE - RPT-RUN-DATE IS FILLED FROM WS-CURR-DATE-FULL
023600*  IN L2-INIT, NOT RE-ACCEPTED HERE.
023700 01  RPT-TITLE-LINE.
023800     05  FILLER                PIC X(30)
023900           VALUE "FEED TRANSFORMATION REPORT   ".
024000     05  RPT-FEED-NAME         PIC X(30)  VALUE "SHOPPING FEED".
024100     05  FILLER                PIC X(10)  VALUE "  RUN DATE".
024200     05  RPT-RUN-DATE          PIC 9(06).
024300     05  FILLER                PIC X(56)  VALUE SPACES.
024400
024500*  SPACER LINE WRITTEN BETWEEN REPORT BLOCKS.
024600 01  BLANK-LINE.
024700     05  FILLER                PIC X(132) VALUE SPACES.
024800
024900*  TOP-BLOCK LINE 1 OF 3 - EDITED COUNT MOVED IN FROM C-READ
025000*  BY L2-CLOSING.
025100 01  RPT-READ-LINE.
025200     05  FILLER                PIC X(23)  VALUE "RECORDS READ:          ".
025300     05  RPT-READ-CT           PIC ZZZ,ZZ9.
025400     05  FILLER                PIC X(102) VALUE SPACES.
025500
025600*  TOP-BLOCK LINE 2 OF 3 - EDITED COUNT MOVED IN FROM C-TRANS.
025700 01  RPT-TRANS-LINE.
025800     05  FILLER                PIC X(23)  VALUE "RECORDS TRANSFORMED:   ".
025900     05  RPT-TRANS-CT          PIC ZZZ,ZZ9.
026000     05  FILLER                PIC X(102) VALUE SPACES.
026100
026200*  TOP-BLOCK LINE 3 OF 3 - EDITED COUNT MOVED IN FROM C-SKIP.
026300 01  RPT-SKIP-LINE.
026400     05  FILLER                PIC X(23)  VALUE "RECORDS SKIPPED:       ".
026500     05  RPT-SKIP-CT           PIC ZZZ,ZZ9.
026600     05  FILLER                PIC X(102) VALUE SPACES.
026700
026800*  HEADER LINE FOR THE FIVE BY-PRODUCT-TYPE ROWS THAT FOLLOW.
026900 01  RPT-BYTYPE-HDR.
027000     05  FILLER                PIC X(17)  VALUE "BY PRODUCT TYPE: ".
027100     05  FILLER                PIC X(115) VALUE SPACES.
027200
027300*  REUSED FIVE TIMES IN L2-CLOSING, ONCE PER CLASSIFICATION -
027400*  RPT-TYPE-NAME AND RPT-TYPE-CT ARE RE-MOVED EACH TIME.
027500 01  RPT-TYPE-LINE.
027600     05  RPT-TYPE-NAME         PIC X(23).
027700     05  RPT-TYPE-CT           PIC ZZZ,ZZ9.
027800     05  FILLER                PIC X(102) VALUE SPACES.
027900
028000*  LINKAGE SECTION HOLDS ONLY THE PARAMETER AREA PASSED ON THE
028100*  CALL TO NSFDCLS - SAME SHARED COPYBOOK NSFEED01 USES.
028200 LINKAGE                      SECTION.
028300 COPY NSFDPRM.
028400
028500*================================================================*
028600 PROCEDURE                   DIVISION.
028700*================================================================*
028800 L1-MAIN.
028900*  L2-INIT PRIMES THE RUN; THE LOOP BELOW DOES NOT EXIT UNTIL
029000*  L3-READ'S AT-END CLAUSE FLIPS MORE-RECS TO 'N'.
029100     PERFORM L2-INIT.
029200*  ONE PASS THROUGH L2-MAINLINE PER CATALOG RECORD.
029300     PERFORM L2-MAINLINE
029400         UNTIL MORE-RECS = 'N'.
029500     PERFORM L2-CLOSING.
029600*  FALLS THROUGH HERE ONLY AFTER THE LAST RECORD IS PROCESSED.
029700 STOP RUN.
029800
029900 L2-INIT.
030000*  INPUT OPENED AHEAD OF THE TWO OUTPUTS, SHOP'S USUAL ORDER.
030100     OPEN INPUT PROD-CATALOG.
030200*  FEED FILE OPENED BEFORE THE REPORT SO A FAILURE HERE IS
030300*  CAUGHT BEFORE ANY REPORT LINES ARE WRITTEN.
030400     OPEN OUTPUT SHOPFEED.
030500     OPEN OUTPUT RPTOUT.
030600
030700     ACCEPT WS-CURR-DATE-WORK FROM DATE.
030800*  RUN-DATE STAMP FOR THE TITLE LINE, SEE CR-1402 ABOVE.
030900     MOVE WS-CURR-DATE-FULL TO RPT-RUN-DATE.
031000
031100     PERFORM L3-READ.
031200*  PRIMING READ SO L2-MAINLINE HAS A RECORD WAITING ON ENTRY.
031300
031400     ADD 1 TO RPT-PCTR.
031500*  PAGE COUNTER BUMPED AHEAD OF THE TITLE LINE WRITE.
031600     WRITE RPTLINE FROM RPT-TITLE-LINE
031700         AFTER ADVANCING PAGE.
031800     WRITE RPTLINE FROM BLANK-LINE
031900         AFTER ADVANCING 1 LINE.
032000
032100 L2-MAINLINE.
032200*  OUTER GATE - ONLY RUN THE BODY ON A REAL RECORD, NOT ON
032300*  THE EXTRA PASS THAT FOLLOWS THE AT-END SENTINEL.
032400*  READ COUNT TALLIES EVERY ROW SEEN, ELIGIBLE OR NOT
032500     IF MORE-RECS = 'Y'
032600         PERFORM L3-ELIGIBLE
032700*  L3-ELIGIBLE'S VERDICT DECIDES WHETHER WE EVEN BOTHER
032800*  CALLING NSFDCLS FOR THIS RECORD.
032900         IF WS-ELIGIBLE-SW = 'Y'
033000             PERFORM L3-CLASSIFY
033100*  PRICE-OK-SW COMES BACK FROM NSFDCLS - A RECORD WITH NO
033200*  USABLE PRICE NEVER REACHES THE OUTPUT BUILD.
033300             IF PRM-PRICE-OK-SW = 'Y'
033400*  AVAIL/CATEGORY/GENDER/HILITE ALL RUN AHEAD OF L3-OUTPUT SO
033500*  EVERY FIELD THEY SET IS AVAILABLE WHEN THE FEED RECORD IS
033600*  WRITTEN.
033700                 PERFORM L3-AVAIL
033800                 PERFORM L3-CATEGORY
033900                 PERFORM L3-GENDER
034000                 PERFORM L3-HILITE
034100                 PERFORM L3-OUTPUT
034200             ELSE
034300*  PRICE GATE FAILED - COUNTED AS A SKIP, NOT AN ERROR.
034400                 ADD 1 TO C-SKIP
034500             END-IF
034600         ELSE
034700*  ELIGIBILITY GATE FAILED - SAME SKIP COUNTER AS ABOVE.
034800             ADD 1 TO C-SKIP
034900         END-IF
035000     END-IF.
035100*  READ-AHEAD FOR THE NEXT PASS OF THE PERFORM UNTIL IN L1-MAIN.
035200     PERFORM L3-READ.
035300
035400 L2-CLOSING.
035500*  L2-CLOSING - READ/TRANSFORMED/SKIPPED TOTALS, THEN THE
035600*  BY-PRODUCT-TYPE BREAKDOWN, ONE LINE PER CLASSIFICATION.
035700     MOVE C-READ               TO RPT-READ-CT.
035800*  EDITED COUNT FIELDS MOVED FROM THE COMP ACCUMULATORS.
035900     MOVE C-TRANS              TO RPT-TRANS-CT.
036000     MOVE C-SKIP                TO RPT-SKIP-CT.
036100
036200*  TOP BLOCK OF THE REPORT - READ/TRANSFORMED/SKIPPED TOTALS.
036300     WRITE RPTLINE FROM RPT-READ-LINE
036400         AFTER ADVANCING 2 LINES.
036500     WRITE RPTLINE FROM RPT-TRANS-LINE
036600         AFTER ADVANCING 1 LINE.
036700     WRITE RPTLINE FROM RPT-SKIP-LINE
036800         AFTER ADVANCING 1 LINE.
036900     WRITE RPTLINE FROM BLANK-LINE
037000         AFTER ADVANCING 1 LINE.
037100     WRITE RPTLINE FROM RPT-BYTYPE-HDR
037200         AFTER ADVANCING 1 LINE.
037300
037400     MOVE "NEW WATCH"           TO RPT-TYPE-NAME.
037500*  BY-PRODUCT-TYPE LINES - SAME RPT-TYPE-LINE RECORD REUSED
037600*  FOR EACH OF THE FIVE CLASSIFICATIONS.
037700*  TYPE-LINE BLOCK 1 OF 5.
037800     MOVE C-NEW-WATCH           TO RPT-TYPE-CT.
037900     WRITE RPTLINE FROM RPT-TYPE-LINE
038000         AFTER ADVANCING 1 LINE.
038100
038200     MOVE "ROLEX CPO"           TO RPT-TYPE-NAME.
038300*  TYPE-LINE BLOCK 2 OF 5.
038400     MOVE C-ROLEX-CPO           TO RPT-TYPE-CT.
038500     WRITE RPTLINE FROM RPT-TYPE-LINE
038600         AFTER ADVANCING 1 LINE.
038700
038800     MOVE "PREOWNED WATCH"      TO RPT-TYPE-NAME.
038900*  TYPE-LINE BLOCK 3 OF 5.
039000     MOVE C-PREOWNED-WATCH      TO RPT-TYPE-CT.
039100     WRITE RPTLINE FROM RPT-TYPE-LINE
039200         AFTER ADVANCING 1 LINE.
039300
039400     MOVE "JEWELRY"             TO RPT-TYPE-NAME.
039500*  TYPE-LINE BLOCK 4 OF 5.
039600     MOVE C-JEWELRY             TO RPT-TYPE-CT.
039700     WRITE RPTLINE FROM RPT-TYPE-LINE
039800         AFTER ADVANCING 1 LINE.
039900
040000     MOVE "HANDBAG"             TO RPT-TYPE-NAME.
040100     MOVE C-HANDBAG             TO RPT-TYPE-CT.
040200     WRITE RPTLINE FROM RPT-TYPE-LINE
040300         AFTER ADVANCING 1 LINE.
040400
040500     CLOSE PROD-CATALOG.
040600     CLOSE SHOPFEED.
040700     CLOSE RPTOUT.
040800
040900 L3-READ.
041000*  PRIMES MORE-RECS FOR THE NEXT PASS OF THE PERFORM UNTIL
041100     READ PROD-CATALOG
041200         AT END
041300             MOVE 'N' TO MORE-RECS.
041400     IF MORE-RECS = 'Y'
041500         ADD 1 TO C-READ.
041600
041700*----------------------------------------------------------------*
041800*  L3-ELIGIBLE - SAME FILTER AS THE COMMERCE-SEARCH FEED: SKIP   *
041900*  CALL-FOR-PRICE ITEMS AND ANYTHING NOT FLAGGED ONLINE.         *
042000*----------------------------------------------------------------*
042100 L3-ELIGIBLE.
042200*  DEFAULT TO ELIGIBLE - ONLY THE TWO CHECKS BELOW CAN FLIP IT
042300     MOVE 'Y' TO WS-ELIGIBLE-SW.
042400     MOVE CAT-PROD-CALL-FOR-PRICE TO WS-CFP-WORK.
042500     INSPECT WS-CFP-WORK CONVERTING WS-LOWER-ALPHA
042600                             TO WS-UPPER-ALPHA.
042700*  UPPER-CASED ONCE SO THE CFP COMPARISON IS CASE-INSENSITIVE
042800     MOVE CAT-PROD-ONLINE TO WS-ONLINE-WORK.
042900*  CALL-FOR-PRICE OR NOT-ONLINE - EITHER ONE DROPS THE ITEM
043000     IF WS-CFP-WORK = "TRUE " OR WS-ONLINE-WORK NOT = '1'
043100         MOVE 'N' TO WS-ELIGIBLE-SW.
043200
043300*----------------------------------------------------------------*
043400*  L3-CLASSIFY - HANDS THE ITEM TO THE SHARED SUBROUTINE SO THE  *
043500*  CLASSIFICATION, RETURN WINDOW AND PRICE MATCH THE COMMERCE-   *
043600*  SEARCH FEED EXACTLY.                                          *
043700*----------------------------------------------------------------*
043800 L3-CLASSIFY.
043900*  LOAD THE PARAMETER AREA WITH EVERY FIELD NSFDCLS NEEDS TO
044000     MOVE CAT-PROD-BRAND       TO PRM-PROD-BRAND.
044100     MOVE CAT-PROD-CATEGORY    TO PRM-PROD-CATEGORY.
044200     MOVE CAT-PROD-ID          TO PRM-PROD-ID.
044300     MOVE CAT-SPEC-IS-PREOWNED TO PRM-IS-PREOWNED.
044400     MOVE CAT-PROD-PRICE       TO PRM-LISTED-PRICE.
044500     MOVE CAT-PROD-BOOK-PRICE  TO PRM-BOOK-PRICE.
044600*  ONE CALL RETURNS PRODUCT-TYPE, THE QUALIFIER 88-LEVELS AND
044700*  THE DERIVED PRICE - L3-OUTPUT USES ALL THREE LATER ON.
044800
044900     CALL "NSFDCLS" USING NSFDCLS-PARMS.
045000
045100 L3-AVAIL.
045200     MOVE CAT-PROD-AVAIL-STATUS TO WS-STATUS-WORK.
045300     INSPECT WS-STATUS-WORK CONVERTING WS-LOWER-ALPHA
045400                             TO WS-UPPER-ALPHA.
045500*  DEFAULT TO OUT-OF-STOCK - THE TABLE SEARCH BELOW OVERRIDES IT
045600     MOVE "out_of_stock" TO SHOP-AVAILABILITY.
045700*  LINEAR SEARCH OF T-AVAIL - TABLE IS SHORT, NO BINARY NEEDED
045800     SET AVAIL-IDX TO 1.
045900     SEARCH T-AVAIL
046000         WHEN T-AVAIL-KEY(AVAIL-IDX) = WS-STATUS-WORK
046100             MOVE T-AVAIL-VAL(AVAIL-IDX) TO SHOP-AVAILABILITY.
046200
046300*----------------------------------------------------------------*
046400*  L3-CATEGORY - JEWELRY AND HANDBAG EACH GET THEIR OWN ROW;     *
046500*  ALL THREE WATCH CLASSIFICATION CODES SHARE ROW 3.             *
046600*----------------------------------------------------------------*
046700 L3-CATEGORY.
046800*  PRODUCT-TYPE QUALIFIERS FROM NSFDCLS DRIVE THE CATEGORY ROW
046900     EVALUATE TRUE
047000         WHEN PRM-IS-JEWELRY
047100             SET CATG-IDX TO 1
047200         WHEN PRM-IS-HANDBAG
047300             SET CATG-IDX TO 2
047400         WHEN OTHER
047500             SET CATG-IDX TO 3
047600     END-EVALUATE.
047700*  CATG-IDX SET ABOVE SELECTS THE LITERAL FROM THE T-CATG TABLE
047800     MOVE T-CATG(CATG-IDX) TO SHOP-CATEGORY.
047900
048000*----------------------------------------------------------------*
048100*  L3-GENDER - UPPER-CASED, LOOKED UP IN THE GENDER TABLE;       *
048200*  UNRECOGNISED NON-BLANK VALUES DEFAULT TO UNISEX.              *
048300*----------------------------------------------------------------*
048400 L3-GENDER.
048500     MOVE SPACES TO SHOP-GENDER.
048600     IF CAT-PROD-GENDER NOT = SPACES
048700         MOVE CAT-PROD-GENDER TO WS-GENDER-WORK
048800         INSPECT WS-GENDER-WORK CONVERTING WS-LOWER-ALPHA
048900                                 TO WS-UPPER-ALPHA
049000         MOVE "unisex" TO SHOP-GENDER
049100         SET GENDER-IDX TO 1
049200         SEARCH T-GENDER
049300             WHEN T-GENDER-KEY(GENDER-IDX) = WS-GENDER-WORK
049400                 MOVE T-GENDER-VAL(GENDER-IDX) TO SHOP-GENDER
049500     END-IF.
049600
049700*----------------------------------------------------------------*
049800*  L3-HILITE - ONE COUNT PER BULLET THE MARKETPLACE PAGE WILL    *
049900*  BUILD, CAPPED AT 10.                                          *
050000*----------------------------------------------------------------*
050100 L3-HILITE.
050200*  RESET FOR THIS ITEM - THE COUNTER IS REBUILT FROM SCRATCH
050300     MOVE 0 TO WS-HILITE-CTR.
050400*  ALWAYS COUNTED - THE CONDITION LINE, FREE SHIPPING, SERVICE  *
050500     ADD 3 TO WS-HILITE-CTR.
050600*  BRAND IS A MARKETPLACE FAVORITE WHEN PRESENT - COUNT IT
050700     IF CAT-PROD-BRAND NOT = SPACES
050800         ADD 1 TO WS-HILITE-CTR.
050900*  CASE/BAND MATERIAL TAKEN AS ONE BULLET, NOT TWO
051000     IF CAT-SPEC-CASE-MATERIAL NOT = SPACES OR
051100        CAT-SPEC-MATERIAL NOT = SPACES
051200         ADD 1 TO WS-HILITE-CTR.
051300*  DIAL COLOR IS A STRONG VISUAL DIFFERENTIATOR FOR WATCHES
051400     IF CAT-SPEC-DIAL-COLOR NOT = SPACES
051500         ADD 1 TO WS-HILITE-CTR.
051600*  CASE SIZE MATTERS MOST TO WATCH SHOPPERS - ALWAYS OFFERED
051700     IF CAT-SPEC-CASE-SIZE NOT = SPACES
051800         ADD 1 TO WS-HILITE-CTR.
051900*  WATER RESISTANCE IS A WATCH-SPECIFIC SPEC, COUNTED WHEN PRESENT
052000     IF CAT-SPEC-WATER-RESIST NOT = SPACES
052100         ADD 1 TO WS-HILITE-CTR.
052200*  MOVEMENT (AUTOMATIC, QUARTZ, ETC) IS A WATCH-ONLY BULLET
052300     IF CAT-SPEC-MOVEMENT NOT = SPACES
052400         ADD 1 TO WS-HILITE-CTR.
052500*  GEMSTONE ONLY COUNTS FOR JEWELRY - PRM-IS-JEWELRY GATES IT
052600     IF PRM-IS-JEWELRY AND CAT-SPEC-GEMSTONE NOT = SPACES
052700         ADD 1 TO WS-HILITE-CTR.
052800*  MARKETPLACE FEED CAPS HIGHLIGHTS AT 10 - TRIM ANY OVERAGE
052900     IF WS-HILITE-CTR > 10
053000         MOVE 10 TO WS-HILITE-CTR.
053100
053200*----------------------------------------------------------------*
053300*  L3-OUTPUT - MOVES THE REMAINING PASS-THROUGH FIELDS, WRITES   *
053400*  THE FEED RECORD AND ROLLS THE PER-TYPE COUNTERS.              *
053500*----------------------------------------------------------------*
053600 L3-OUTPUT.
053700*  PASS-THROUGH IDENTITY AND MERCHANDISING FIELDS - NO EDITING
053800     MOVE CAT-PROD-ID          TO SHOP-ID.
053900     MOVE CAT-PROD-TITLE       TO SHOP-TITLE.
054000     MOVE CAT-PROD-LINK        TO SHOP-LINK.
054100     MOVE CAT-PROD-IMAGE-LINK  TO SHOP-IMAGE-LINK.
054200     MOVE CAT-PROD-BRAND       TO SHOP-BRAND.
054300     MOVE CAT-PROD-GROUP-ID    TO SHOP-ITEM-GROUP-ID.
054400*  PRODUCT-TYPE AND CATEGORY BOTH FLOW STRAIGHT FROM THE CATALOG
054500     MOVE CAT-PROD-CATEGORY    TO SHOP-PRODUCT-TYPE.
054600     MOVE PRM-PRODUCT-TYPE     TO SHOP-CUSTOM-LABEL-0.
054700*  CONSTANT LABELS - THIS FEED CARRIES ONLY LUXURY ADULT GOODS
054800     MOVE "luxury"             TO SHOP-CUSTOM-LABEL-1.
054900     MOVE "adult"              TO SHOP-AGE-GROUP.
055000     MOVE "false"              TO SHOP-IDENT-EXISTS.
055100*  NO GTIN/MPN-LESS IDENTIFIER EXISTS FOR THESE ITEMS, PER CR-1402
055200     MOVE WS-HILITE-CTR        TO SHOP-HIGHLIGHT-COUNT.
055300*  PRE-OWNED FLAG DRIVES BOTH THE CONDITION AND LABEL-2 FIELDS
055400
055500     MOVE CAT-SPEC-IS-PREOWNED TO WS-PREOWN-WORK.
055600     INSPECT WS-PREOWN-WORK CONVERTING WS-LOWER-ALPHA
055700                             TO WS-UPPER-ALPHA.
055800     IF WS-PREOWN-WORK = "TRUE "
055900         MOVE "used"           TO SHOP-CONDITION
056000         MOVE "pre-owned"      TO SHOP-CUSTOM-LABEL-2
056100     ELSE
056200         MOVE "new"            TO SHOP-CONDITION
056300         MOVE "new"            TO SHOP-CUSTOM-LABEL-2.
056400*  MPN FALLS BACK TO THE ITEM ID WHEN NO REFERENCE NUMBER EXISTS
056500
056600     IF CAT-SPEC-REF-NUM NOT = SPACES
056700         MOVE CAT-SPEC-REF-NUM TO SHOP-MPN
056800     ELSE
056900         MOVE CAT-PROD-ID      TO SHOP-MPN.
057000
057100*  PRICE WAS ALREADY COMPUTED BY L3-CLASSIFY - JUST EDIT AND TAG IT
057200     MOVE PRM-DERIVED-PRICE    TO WS-PRICE-EDIT.
057300     STRING WS-PRICE-EDIT DELIMITED BY SIZE
057400         " USD" DELIMITED BY SIZE
057500         INTO SHOP-PRICE.
057600
057700*  RECORD COMPLETE - WRITE IT, THEN ROLL THE PER-TYPE TOTALS
057800     WRITE SHOP-RECORD.
057900
058000     ADD 1 TO C-TRANS.
058100*  FIVE-WAY BREAKDOWN MIRRORS THE CLASSIFICATION IN L3-CLASSIFY
058200     EVALUATE PRM-PRODUCT-TYPE
058300         WHEN "new_watch     "
058400             ADD 1 TO C-NEW-WATCH
058500         WHEN "rolex_cpo     "
058600             ADD 1 TO C-ROLEX-CPO
058700         WHEN "preowned_watch"
058800             ADD 1 TO C-PREOWNED-WATCH
058900         WHEN "jewelry       "
059000             ADD 1 TO C-JEWELRY
059100         WHEN "handbag       "
059200             ADD 1 TO C-HANDBAG
059300     END-EVALUATE.
