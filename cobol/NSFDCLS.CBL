000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 NSFDCLS.
000500 AUTHOR.                     L. CHAPMAN.
000600 INSTALLATION.               THE 1916 COMPANY - MIS.
000700 DATE-WRITTEN.               04/29/1987.
000800 DATE-COMPILED.
000900 SECURITY.                   COMPANY CONFIDENTIAL.
001000*================================================================*
001100*  SUBROUTINE CALLED BY NSFEED01 AND NSFEED02 THAT HOLDS THE     *
001200*  SINGLE COPY OF THE PRODUCT-TYPE CLASSIFICATION, RETURN-       *
001300*  WINDOW AND PRICE-DERIVATION RULES SO BOTH FEED BUILDERS       *
001400*  AGREE ON THE SAME PRODUCT.                                    *
001500*----------------------------------------------------------------*
001600*  CHANGE LOG                                                    *
001700*  DATE-----  BY---  TKT------  DESCRIPTION----------------------*
001800*  04/29/1987  LC    CR-0151    ORIGINAL - SPLIT OUT OF NSFEED01  *
001900*  09/17/1988  RDM   CR-0301    ADDED ROLEX CPO SPLIT FROM        *
002000*                               PREOWNED-WATCH                   *
002100*  02/14/1989  RDM   CR-0388    PRICE FALLS BACK TO LISTED PRICE  *
002200*                               WHEN BOOK PRICE IS ZERO           *
002300*  11/03/1991  JKT   CR-0502    JEWELRY/HANDBAG CLASSIFY AHEAD    *
002400*                               OF WATCH RULES PER MDSE REQUEST   *
002500*  01/22/1999  PHN   CR-0940    Y2K REVIEW - NO DATE FIELDS USED  *
002600*                               IN THIS SUBROUTINE, NO CHANGE     *
002700*  06/08/2003  DWS   CR-1187    CASE-INSENSITIVE BRAND/CATEGORY   *
002800*                               COMPARE VIA UPPER-CASE TABLE      *
002900*  11/19/2015  GRV   CR-1566    WS-SUB PULLED OUT TO A 77-      *
003000*                               LEVEL STANDALONE ITEM PER        *
003100*                               STANDARDS REVIEW                *
003200*================================================================*
003300 ENVIRONMENT                 DIVISION.
003400*================================================================*
003500 CONFIGURATION                SECTION.
003600*----------------------------------------------------------------*
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900*================================================================*
004000 DATA                        DIVISION.
004100*================================================================*
004200 WORKING-STORAGE               SECTION.
004300*----------------------------------------------------------------*
004400*  UPPER-CASE CONVERSION TABLE - USED SO BRAND/CATEGORY/FLAG     *
004500*  COMPARES ARE CASE-INSENSITIVE WITHOUT AN INTRINSIC FUNCTION.  *
004600*----------------------------------------------------------------*
004700 01  WS-LOWER-ALPHA           PIC X(26)
004800                               VALUE "abcdefghijklmnopqrstuvwxyz".
004900 01  WS-UPPER-ALPHA           PIC X(26)
005000                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005100
005200*  STANDALONE TABLE SUBSCRIPT - SHARED BY THE TYPE-NAME AND      *
005300*  RETURN-WINDOW LOOKUPS IN C1-CLASSIFY-EXIT.                    *
005400 77  WS-SUB                 PIC 9(01)  COMP.
005500
005600 01  WS-WORK-AREA.
005700     05  WS-BRAND-WORK        PIC X(40).
005800     05  WS-CATEGORY-WORK     PIC X(60).
005900     05  WS-PREOWNED-WORK     PIC X(05).
006000     05  WS-TYPE-CD           PIC 9(01)  COMP.
006100         88  IS-JEWELRY-CD                 VALUE 1.
006200         88  IS-HANDBAG-CD                 VALUE 2.
006300         88  IS-ROLEX-CPO-CD                VALUE 3.
006400         88  IS-PREOWNED-WATCH-CD           VALUE 4.
006500         88  IS-NEW-WATCH-CD                VALUE 5.
006600     05  WS-TALLY-CTR         PIC 9(03)  COMP.
006700     05  FILLER               PIC X(05).
006800*----------------------------------------------------------------*
006900*  PRODUCT-ID WORK AREA - REDEFINED SO THE "NS-J-" JEWELRY       *
007000*  PREFIX CAN BE COMPARED WITHOUT REFERENCE MODIFICATION.        *
007100*----------------------------------------------------------------*
007200 01  WS-ID-WORK.
007300     05  WS-ID-PREFIX         PIC X(05).
007400     05  WS-ID-REMAINDER      PIC X(25).
007500 01  WS-ID-WORK-R REDEFINES WS-ID-WORK.
007600     05  WS-ID-FULL           PIC X(30).
007700*----------------------------------------------------------------*
007800*  PRODUCT-TYPE NAME TABLE - CLASSIFICATION CODE 1-5 TO THE      *
007900*  14-CHARACTER TYPE NAME CARRIED ON THE SEARCH FEED AND USED    *
008000*  TO DRIVE THE SHOPPING-FEED CUSTOM LABEL.                      *
008100*----------------------------------------------------------------*
008200 01  WS-TYPE-NAME-INFO.
008300     05  FILLER               PIC X(14)  VALUE "jewelry       ".
008400     05  FILLER               PIC X(14)  VALUE "handbag       ".
008500     05  FILLER               PIC X(14)  VALUE "rolex_cpo     ".
008600     05  FILLER               PIC X(14)  VALUE "preowned_watch".
008700     05  FILLER               PIC X(14)  VALUE "new_watch     ".
008800
008900 01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-INFO.
009000     05  T-TYPE-NAME          OCCURS 5 TIMES
009100                               INDEXED BY TYPE-NAME-IDX
009200                               PIC X(14).
009300*----------------------------------------------------------------*
009400*  RETURN-WINDOW TABLE - CLASSIFICATION CODE 1-5 TO RETURN       *
009500*  WINDOW IN DAYS.  UNRECOGNISED CODE DEFAULTS TO 14 IN THE      *
009600*  CALLING PROGRAM, NOT IN THIS TABLE.                           *
009700*----------------------------------------------------------------*
009800 01  WS-WINDOW-INFO.
009900     05  FILLER               PIC 9(02)  VALUE 14.
010000     05  FILLER               PIC 9(02)  VALUE 14.
010100     05  FILLER               PIC 9(02)  VALUE 14.
010200     05  FILLER               PIC 9(02)  VALUE 07.
010300     05  FILLER               PIC 9(02)  VALUE 14.
010400
010500 01  WS-WINDOW-TABLE REDEFINES WS-WINDOW-INFO.
010600     05  T-WINDOW-DAYS        OCCURS 5 TIMES
010700                               INDEXED BY WINDOW-IDX
010800                               PIC 9(02).
010900
011000 LINKAGE                      SECTION.
011100 COPY NSFDPRM.
011200
011300*================================================================*
011400 PROCEDURE                   DIVISION USING NSFDCLS-PARMS.
011500*================================================================*
011600 C0-MAIN.
011700     PERFORM C1-CLASSIFY
011800         THRU C1-CLASSIFY-EXIT.
011900     PERFORM C2-PRICE
012000         THRU C2-PRICE-EXIT.
012100     GOBACK.
012200
012300*----------------------------------------------------------------*
012400*  C1-CLASSIFY - APPLIES THE FIVE CLASSIFICATION RULES IN THE    *
012500*  ORDER THE MERCHANDISING DESK REQUIRES THEM EVALUATED, THEN    *
012600*  LOOKS UP THE TYPE NAME AND RETURN WINDOW FROM THE TABLES.     *
012700*----------------------------------------------------------------*
012800 C1-CLASSIFY.
012900     MOVE PRM-PROD-BRAND      TO WS-BRAND-WORK.
013000     MOVE PRM-PROD-CATEGORY   TO WS-CATEGORY-WORK.
013100     MOVE PRM-IS-PREOWNED     TO WS-PREOWNED-WORK.
013200     MOVE PRM-PROD-ID         TO WS-ID-FULL.
013300     INSPECT WS-BRAND-WORK    CONVERTING WS-LOWER-ALPHA
013400                               TO WS-UPPER-ALPHA.
013500     INSPECT WS-CATEGORY-WORK CONVERTING WS-LOWER-ALPHA
013600                               TO WS-UPPER-ALPHA.
013700     INSPECT WS-PREOWNED-WORK CONVERTING WS-LOWER-ALPHA
013800                               TO WS-UPPER-ALPHA.
013900     INSPECT WS-ID-PREFIX     CONVERTING WS-LOWER-ALPHA
014000                               TO WS-UPPER-ALPHA.
014100
014200     MOVE 0 TO WS-TALLY-CTR.
014300     INSPECT WS-CATEGORY-WORK TALLYING WS-TALLY-CTR
014400         FOR ALL "JEWELRY".
014500
014600     IF WS-TALLY-CTR > 0 OR WS-ID-PREFIX = "NS-J-"
014700         SET IS-JEWELRY-CD TO TRUE
014800         GO TO C1-CLASSIFY-EXIT.
014900
015000     MOVE 0 TO WS-TALLY-CTR.
015100     INSPECT WS-CATEGORY-WORK TALLYING WS-TALLY-CTR
015200         FOR ALL "HANDBAG".
015300     IF WS-TALLY-CTR = 0
015400         INSPECT WS-CATEGORY-WORK TALLYING WS-TALLY-CTR
015500             FOR ALL "BAG".
015600     IF WS-TALLY-CTR > 0
015700         SET IS-HANDBAG-CD TO TRUE
015800         GO TO C1-CLASSIFY-EXIT.
015900
016000     IF WS-BRAND-WORK = "ROLEX" AND WS-PREOWNED-WORK = "TRUE"
016100         SET IS-ROLEX-CPO-CD TO TRUE
016200         GO TO C1-CLASSIFY-EXIT.
016300
016400     IF WS-PREOWNED-WORK = "TRUE"
016500         SET IS-PREOWNED-WATCH-CD TO TRUE
016600         GO TO C1-CLASSIFY-EXIT.
016700
016800     SET IS-NEW-WATCH-CD TO TRUE.
016900
017000 C1-CLASSIFY-EXIT.
017100     MOVE WS-TYPE-CD          TO WS-SUB.
017200     MOVE WS-TYPE-CD          TO PRM-TYPE-CD.
017300     SET TYPE-NAME-IDX        TO WS-SUB.
017400     SET WINDOW-IDX           TO WS-SUB.
017500     MOVE T-TYPE-NAME(TYPE-NAME-IDX)   TO PRM-PRODUCT-TYPE.
017600     MOVE T-WINDOW-DAYS(WINDOW-IDX)    TO PRM-RETURN-WINDOW.
017700     EXIT.
017800
017900*----------------------------------------------------------------*
018000*  C2-PRICE - BOOK PRICE WINS WHEN PRESENT AND POSITIVE,         *
018100*  OTHERWISE THE LISTED PRICE; NEITHER POSITIVE MEANS THE        *
018200*  RECORD IS NOT PRICED AND THE CALLER MUST SKIP IT.             *
018300*----------------------------------------------------------------*
018400 C2-PRICE.
018500     MOVE "N" TO PRM-PRICE-OK-SW.
018600     IF PRM-BOOK-PRICE > 0
018700         MOVE PRM-BOOK-PRICE  TO PRM-DERIVED-PRICE
018800     ELSE
018900         MOVE PRM-LISTED-PRICE TO PRM-DERIVED-PRICE.
019000
019100     IF PRM-DERIVED-PRICE > 0
019200         MOVE "Y" TO PRM-PRICE-OK-SW.
019300
019400 C2-PRICE-EXIT.
019500     EXIT.
