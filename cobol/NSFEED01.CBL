000100*================================================================*
000200 IDENTIFICATION              DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                 NSFEED01.
000500 AUTHOR.                     L. CHAPMAN.
000600 INSTALLATION.               THE 1916 COMPANY - MIS.
000700 DATE-WRITTEN.               06/09/1986.
000800 DATE-COMPILED.
000900 SECURITY.                   COMPANY CONFIDENTIAL.
001000*================================================================*
001100*  READS THE MERCHANDISING CATALOG EXTRACT AND BUILDS THE        *
001200*  COMMERCE-SEARCH FEED USED BY THE PRODUCT-SEARCH PARTNER.      *
001300*  EACH ONLINE, PRICED ITEM IS CLASSIFIED BY NSFDCLS, GIVEN A    *
001400*  TAXONOMY CATEGORY, MATERIAL STRING AND Q&A COUNT, AND WRITTEN *
001500*  TO THE OUTBOUND FEED.  A RUN-STATISTICS REPORT IS PRINTED.    *
001600*----------------------------------------------------------------*
001700*  CHANGE LOG                                                    *
001800*  DATE-----  BY---  TKT------  DESCRIPTION----------------------*
001900*  06/09/1986  LC    CR-0114    ORIGINAL                         *
002000*  02/14/1989  RDM   CR-0388    ADDED MPN AND DIMENSIONS BUILD   *
002100*  11/03/1991  JKT   CR-0502    ADDED GEMSTONE/SIZE/HARDWARE Q&A *
002200*  01/22/1999  PHN   CR-0940    Y2K - SWITCHED REPORT DATE STAMP *
002300*                               FROM FUNCTION CURRENT-DATE TO    *
002400*                               ACCEPT FROM DATE                 *
002500*  06/08/2003  DWS   CR-1187    CALL-FOR-PRICE/ONLINE COMPARES   *
002600*                               MADE CASE-INSENSITIVE            *
002700*  04/11/2008  TWK   CR-1402    TITLE LINE NOW PRINTS THE RUN     *
002800*                               DATE, REDEFINED OFF THE ACCEPT    *
002900*                               FIELD SO NO EXTRA MOVE IS NEEDED  *
003000*  11/19/2015  GRV   CR-1566    SRCH-COLOR NEVER MOVED, FEED     *
003100*                               CARRIED BLANK DIAL COLOR ON      *
003200*                               EVERY RECORD - NOW SET IN        *
003300*                               L7-COND-GENDER                  *
003400*  03/02/2016  GRV   CR-1571    REMOVED DEAD CATG-IDX FIELD -    *
003500*                               TAXONOMY LOOKUP USES CATG-IDX2   *
003600*                               ONLY; ALSO EXPANDED IN-LINE      *
003700*                               COMMENTARY PER STANDARDS REVIEW  *
003800*================================================================*
003900 ENVIRONMENT                 DIVISION.
004000*================================================================*
004100 CONFIGURATION                SECTION.
004200*----------------------------------------------------------------*
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT                SECTION.
004600 FILE-CONTROL.
004700
004800*  CATALOG EXTRACT ARRIVES LINE SEQUENTIAL FROM THE MERCHANDISING
004900*  SYSTEM'S NIGHTLY EXPORT JOB - NOT A FIXED-BLOCK VSAM FILE.
005000     SELECT PROD-CATALOG
005100         ASSIGN TO CATALOG
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400*  SRCHFEED IS THE OUTBOUND FEED PICKED UP BY THE PRODUCT-SEARCH
005500*  PARTNER'S OWN PULL JOB; WE DO NOT FTP IT OURSELVES.
005600     SELECT SRCHFEED
005700         ASSIGN TO SRCHFEED
005800         ORGANIZATION IS LINE SEQUENTIAL.
005900
006000*  RPTOUT IS THE OPERATOR'S RUN REPORT, SPOOLED TO THE PRINT
006100*  QUEUE THE SAME AS EVERY OTHER BATCH JOB IN THIS SHOP.
006200     SELECT RPTOUT
006300         ASSIGN TO RPTOUT
006400         ORGANIZATION IS RECORD SEQUENTIAL.
006500
006600*================================================================*
006700 DATA                        DIVISION.
006800*================================================================*
006900 FILE                        SECTION.
007000
007100*  PROD-CATALOG HOLDS ONE ROW PER SELLABLE ITEM - WATCHES,
007200*  JEWELRY AND HANDBAGS ALL SHARE THIS ONE LAYOUT, SEE NSFDCAT.
007300 FD  PROD-CATALOG
007400     LABEL RECORD IS STANDARD
007500     DATA RECORD IS CAT-RECORD
007600     RECORD CONTAINS 1712 CHARACTERS.
007700
007800*  CPY FILE THAT CONTAINS THE CATALOG EXTRACT LAYOUT  *
007900     COPY NSFDCAT.
008000
008100*  SRCHFEED RECORD WIDTH IS FIXED BY THE PARTNER'S CONTRACT -
008200*  DO NOT SHORTEN IT EVEN WHEN A FIELD GOES UNUSED ON A ROW.
008300 FD  SRCHFEED
008400     LABEL RECORD IS OMITTED
008500     DATA RECORD IS SRCH-RECORD
008600     RECORD CONTAINS 813 CHARACTERS.
008700
008800*  CPY FILE THAT CONTAINS THE COMMERCE-SEARCH OUTPUT LAYOUT  *
008900     COPY NSFDOU1.
009000
009100*  RPTOUT USES THE SAME 60/56 LINAGE AS EVERY OTHER BATCH REPORT
009200*  PRODUCED OUT OF THIS SHOP SINCE THE LATE '80S.
009300 FD  RPTOUT
009400     LABEL RECORD IS OMITTED
009500     RECORD CONTAINS 132 CHARACTERS
009600     DATA RECORD IS RPTLINE
009700     LINAGE IS 60 WITH FOOTING AT 56.
009800
009900 01  RPTLINE                 PIC X(132).
010000
010100 WORKING-STORAGE              SECTION.
010200 01  WORK-AREA.
010300*  LOOP CONTROL SWITCH - FLIPPED TO 'N' BY L3-READ'S AT-END
010400*  CLAUSE; TESTED IN THE PERFORM UNTIL BACK IN L1-MAIN.
010500     05  MORE-RECS            PIC X       VALUE 'Y'.
010600*  ELIGIBILITY SWITCH - SET EACH PASS BY L5-ELIGIBLE, TESTED
010700*  RIGHT AFTER IN L4-MAINLINE.  NOT CARRIED ACROSS RECORDS.
010800     05  WS-ELIGIBLE-SW       PIC X       VALUE 'Y'.
010900*  UPPER-CASED COPY OF THE CALL-FOR-PRICE FLAG, BUILT IN
011000*  L5-ELIGIBLE SO THE COMPARE THERE IS CASE-INSENSITIVE.
011100     05  WS-CFP-WORK          PIC X(05).
011200*  ONLINE-STATUS DIGIT LIFTED STRAIGHT FROM THE CATALOG ROW -
011300*  A SINGLE CHARACTER, NO CASE WORK NEEDED.
011400     05  WS-ONLINE-WORK       PIC X(01).
011500*  UPPER-CASED COPY OF THE IS-PREOWNED FLAG, USED IN
011600*  L7-COND-GENDER TO DERIVE SRCH-CONDITION.
011700     05  WS-PREOWN-WORK       PIC X(05).
011800*  UPPER-CASED COPY OF THE ALLOW-BUY-NOW FLAG, USED IN
011900*  L7-COND-GENDER TO DERIVE SRCH-ELIG-CHECKOUT.
012000     05  WS-ABN-WORK          PIC X(05).
012100*  UPPER-CASED COPY OF THE AVAILABILITY STATUS, BUILT IN
012200*  L7-AVAIL AHEAD OF THE SEARCH AGAINST T-AVAIL-KEY.
012300     05  WS-STATUS-WORK       PIC X(12).
012400*  RUN TOTAL - EVERY CATALOG ROW READ, INCLUDING ONES LATER
012500*  SKIPPED FOR INELIGIBILITY OR A BAD PRICE.
012600     05  C-READ               PIC 9(07)   COMP VALUE 0.
012700*  RUN TOTAL - ROWS THAT ACTUALLY MADE IT ONTO THE FEED.
012800     05  C-TRANS              PIC 9(07)   COMP VALUE 0.
012900*  RUN TOTAL - ROWS DROPPED EITHER BY L5-ELIGIBLE OR BY A
013000*  FAILED PRM-PRICE-OK-SW TEST COMING BACK FROM NSFDCLS.
013100     05  C-SKIP               PIC 9(07)   COMP VALUE 0.
013200*  PER-TYPE COUNTER - ROLLED IN L8-OUTPUT'S EVALUATE, PRINTED
013300*  ON THE BY-PRODUCT-TYPE BLOCK OF THE REPORT.
013400     05  C-NEW-WATCH          PIC 9(07)   COMP VALUE 0.
013500*  PER-TYPE COUNTER - SAME ROLE AS C-NEW-WATCH ABOVE, ONE PER
013600*  CLASSIFICATION CODE NSFDCLS CAN RETURN.
013700     05  C-ROLEX-CPO          PIC 9(07)   COMP VALUE 0.
013800*  PER-TYPE COUNTER, PREOWNED-WATCH CLASSIFICATION.
013900     05  C-PREOWNED-WATCH     PIC 9(07)   COMP VALUE 0.
014000*  PER-TYPE COUNTER, JEWELRY CLASSIFICATION.
014100     05  C-JEWELRY            PIC 9(07)   COMP VALUE 0.
014200*  PER-TYPE COUNTER, HANDBAG CLASSIFICATION - THE LAST OF THE
014300*  FIVE ROWS ON THE BY-PRODUCT-TYPE BLOCK.
014400     05  C-HANDBAG            PIC 9(07)   COMP VALUE 0.
014500*  RUNNING Q&A PAIR COUNT, RESET TO ZERO AT THE TOP OF EACH
014600*  PASS THROUGH L7-QA-COUNT - NOT A RUN-LEVEL ACCUMULATOR.
014700     05  WS-QA-CTR            PIC 9(02)   COMP VALUE 0.
014800*  SCRATCH TALLY USED ONLY INSIDE L7-MATERIAL'S BAND-MATERIAL
014900*  DEDUP TEST - NOT REFERENCED ANYWHERE ELSE IN THE PROGRAM.
015000     05  WS-MAT-TALLY         PIC 9(03)   COMP VALUE 0.
015100     05  FILLER               PIC X(05).
015200
015300*  UPPER/LOWER CASE CONVERSION TABLES - THE SAME PAIR NSFDCLS
015400*  CARRIES, USED HERE FOR EVERY CASE-INSENSITIVE FLAG COMPARE
015500*  AND FOR THE GENDER LOWER-CASING IN L7-COND-GENDER.
015600 01  WS-UPPER-ALPHA           PIC X(26)
015700                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015800 01  WS-LOWER-ALPHA           PIC X(26)
015900                               VALUE "abcdefghijklmnopqrstuvwxyz".
016000
016100*  STANDALONE REPORT-LINE PAGE COUNTER - PULLED OUT OF WORK-AREA *
016200*  SO IT CAN BE RESET INDEPENDENTLY OF THE OTHER ACCUMULATORS.   *
016300 77  RPT-PCTR               PIC 9(02)   COMP VALUE 0.
016400
016500*  REPORT DATE STAMP - Y2K REVIEW REPLACED FUNCTION CURRENT-DATE *
016600*  WITH A PLAIN ACCEPT FROM DATE.  REDEFINED AS ONE FIELD SO THE *
016700*  TITLE LINE CAN CARRY IT WITHOUT THREE SEPARATE MOVEs.         *
016800 01  WS-CURR-DATE-WORK.
016900     05  WS-CURR-YY           PIC 99.
017000     05  WS-CURR-MM           PIC 99.
017100     05  WS-CURR-DD           PIC 99.
017200 01  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-WORK.
017300     05  WS-CURR-DATE-FULL    PIC 9(06).
017400
017500*  RUNNING MATERIAL-STRING ACCUMULATOR AND A SCRATCH BUFFER THE
017600*  THREE L7-MAT-ADD- HELPER PARAGRAPHS STRING INTO BEFORE IT IS
017700*  COPIED BACK OVER WS-MAT-ACC.
017800 01  WS-MAT-ACC               PIC X(100).
017900 01  WS-MAT-TEMP              PIC X(100).
018000
018100*----------------------------------------------------------------*
018200*  AVAILABILITY TABLE - MAPS THE CATALOG STATUS CODE, UPPER-     *
018300*  CASED, TO THE TEXT THE SEARCH FEED REQUIRES.  AN UNRECOGNIZED *
018400*  CODE FALLS THROUGH TO THE DEFAULT MOVED AHEAD OF THE SEARCH.  *
018500*----------------------------------------------------------------*
018600 01  AVAIL-INFO.
018700     05  FILLER               PIC X(24)
018800                               VALUE "IN_STOCK    in_stock    ".
018900     05  FILLER               PIC X(24)
019000                               VALUE "OUT_OF_STOCKout_of_stock".
019100     05  FILLER               PIC X(24)
019200                               VALUE "PRE_ORDER   pre_order   ".
019300     05  FILLER               PIC X(24)
019400                               VALUE "PREORDER    pre_order   ".
019500     05  FILLER               PIC X(24)
019600                               VALUE "BACKORDER   backorder   ".
019700
019800 01  AVAIL-TABLE REDEFINES AVAIL-INFO.
019900     05  T-AVAIL              OCCURS 5 TIMES
020000                               INDEXED BY AVAIL-IDX.
020100         10  T-AVAIL-KEY      PIC X(12).
020200         10  T-AVAIL-VAL      PIC X(12).
020300
020400*----------------------------------------------------------------*
020500*  CATEGORY-PREFIX TABLE - CLASSIFICATION CODE 1-5, IN THE SAME  *
020600*  ORDER NSFDCLS RETURNS THEM, TO THE SEARCH TAXONOMY BASE TEXT  *
020700*  AND WHETHER BRAND (B), CATEGORY (C) OR NOTHING (N) IS         *
020800*  APPENDED AFTER IT.                                            *
020900*----------------------------------------------------------------*
021000 01  CATG-INFO.
021100     05  FILLER               PIC X(40)   VALUE "Jewelry".
021200     05  FILLER               PIC 9(02)   VALUE 07.
021300     05  FILLER               PIC X(01)   VALUE "C".
021400     05  FILLER               PIC X(40)
021500                 VALUE "Handbags > Designer".
021600     05  FILLER               PIC 9(02)   VALUE 19.
021700     05  FILLER               PIC X(01)   VALUE "B".
021800     05  FILLER               PIC X(40)
021900                 VALUE "Watches > Certified Pre-Owned > Rolex".
022000     05  FILLER               PIC 9(02)   VALUE 38.
022100     05  FILLER               PIC X(01)   VALUE "N".
022200     05  FILLER               PIC X(40)
022300                 VALUE "Watches > Pre-Owned".
022400     05  FILLER               PIC 9(02)   VALUE 19.
022500     05  FILLER               PIC X(01)   VALUE "B".
022600     05  FILLER               PIC X(40)
022700                 VALUE "Watches > Luxury Watches".
022800     05  FILLER               PIC 9(02)   VALUE 24.
022900     05  FILLER               PIC X(01)   VALUE "B".
023000
023100 01  CATG-TABLE REDEFINES CATG-INFO.
023200     05  T-CATG               OCCURS 5 TIMES
023300                               INDEXED BY CATG-IDX2.
023400         10  T-CATG-BASE      PIC X(40).
023500         10  T-CATG-LEN       PIC 9(02).
023600         10  T-CATG-SUFFIX    PIC X(01).
023700
023800*----------------------------------------------------------------*
023900*  RUN-STATISTICS REPORT LINES  *
024000*----------------------------------------------------------------*
024100*  TITLE LINE - RPT-RUN-DATE IS FILLED FROM WS-CURR-DATE-FULL
024200*  IN L2-INIT, NOT RE-ACCEPTED HERE.
024300 01  RPT-TITLE-LINE.
024400     05  FILLER               PIC X(30)
024500                 VALUE "FEED TRANSFORMATION REPORT   ".
024600     05  RPT-FEED-NAME        PIC X(30)
024700                 VALUE "COMMERCE-SEARCH FEED".
024800     05  FILLER               PIC X(10)
024900                 VALUE "  RUN DATE".
025000     05  RPT-RUN-DATE         PIC 9(06).
025100     05  FILLER               PIC X(56)  VALUE SPACES.
025200
025300*  SPACER LINE WRITTEN BETWEEN REPORT BLOCKS - ONE FILLER FIELD,
025400*  NO DATA, JUST 132 BYTES OF SPACES.
025500 01  BLANK-LINE.
025600     05  FILLER               PIC X(132) VALUE SPACES.
025700
025800*  TOP-BLOCK LINE 1 OF 3 - EDITED COUNT MOVED IN FROM C-READ
025900*  BY L9-CLOSING.
026000 01  RPT-READ-LINE.
026100     05  FILLER               PIC X(23)
026200                               VALUE "RECORDS READ:          ".
026300     05  RPT-READ-CT           PIC ZZZ,ZZ9.
026400     05  FILLER               PIC X(102) VALUE SPACES.
026500
026600*  TOP-BLOCK LINE 2 OF 3 - EDITED COUNT MOVED IN FROM C-TRANS.
026700 01  RPT-TRANS-LINE.
026800     05  FILLER               PIC X(23)
026900                               VALUE "RECORDS TRANSFORMED:   ".
027000     05  RPT-TRANS-CT          PIC ZZZ,ZZ9.
027100     05  FILLER               PIC X(102) VALUE SPACES.
027200
027300*  TOP-BLOCK LINE 3 OF 3 - EDITED COUNT MOVED IN FROM C-SKIP.
027400 01  RPT-SKIP-LINE.
027500     05  FILLER               PIC X(23)
027600                               VALUE "RECORDS SKIPPED:       ".
027700     05  RPT-SKIP-CT           PIC ZZZ,ZZ9.
027800     05  FILLER               PIC X(102) VALUE SPACES.
027900
028000*  HEADER LINE FOR THE FIVE BY-PRODUCT-TYPE ROWS THAT FOLLOW.
028100 01  RPT-BYTYPE-HDR.
028200     05  FILLER               PIC X(17)
028300                 VALUE "BY PRODUCT TYPE: ".
028400     05  FILLER               PIC X(115) VALUE SPACES.
028500
028600*  REUSED FIVE TIMES IN L9-CLOSING, ONCE PER CLASSIFICATION -
028700*  RPT-TYPE-NAME AND RPT-TYPE-CT ARE RE-MOVED EACH TIME.
028800 01  RPT-TYPE-LINE.
028900     05  RPT-TYPE-NAME        PIC X(23).
029000     05  RPT-TYPE-CT           PIC ZZZ,ZZ9.
029100     05  FILLER               PIC X(102) VALUE SPACES.
029200
029300*  THE LINKAGE SECTION HOLDS ONLY THE ONE PARAMETER AREA PASSED
029400*  ON THE CALL TO NSFDCLS - NO OTHER SUBPROGRAM IS CALLED.
029500 LINKAGE                      SECTION.
029600 COPY NSFDPRM.
029700
029800*================================================================*
029900 PROCEDURE                   DIVISION.
030000*================================================================*
030100 L1-MAIN.
030200*  L2-INIT PRIMES THE RUN; THE LOOP BELOW DOES NOT EXIT UNTIL
030300*  L3-READ'S AT-END CLAUSE FLIPS MORE-RECS TO 'N'.
030400     PERFORM L2-INIT.
030500*  ONE PASS THROUGH L4-MAINLINE PER CATALOG RECORD.
030600     PERFORM L4-MAINLINE
030700         UNTIL MORE-RECS = 'N'.
030800*  FALLS THROUGH HERE ONLY AFTER THE LAST RECORD IS PROCESSED.
030900     PERFORM L9-CLOSING.
031000 STOP RUN.
031100
031200 L2-INIT.
031300*  INPUT OPENED AHEAD OF THE TWO OUTPUTS, SHOP'S USUAL ORDER.
031400*  OUTPUT FILES OPENED IN THE ORDER THEY ARE WRITTEN - FEED
031500*  DETAIL RECORDS FIRST, THEN THE REPORT THAT SUMMARIZES THEM.
031600     OPEN INPUT PROD-CATALOG.
031700*  FEED FILE OPENED BEFORE THE REPORT SO A FAILURE HERE IS
031800*  CAUGHT BEFORE ANY REPORT LINES ARE WRITTEN.
031900     OPEN OUTPUT SRCHFEED.
032000     OPEN OUTPUT RPTOUT.
032100
032200*  RUN-DATE STAMP FOR THE TITLE LINE, SEE CR-1402 ABOVE.
032300     ACCEPT WS-CURR-DATE-WORK FROM DATE.
032400     MOVE WS-CURR-DATE-FULL TO RPT-RUN-DATE.
032500
032600*  PRIMING READ SO L4-MAINLINE HAS A RECORD WAITING ON ENTRY.
032700     PERFORM L3-READ.
032800
032900*  PAGE COUNTER BUMPED AHEAD OF THE TITLE LINE WRITE.
033000     ADD 1 TO RPT-PCTR.
033100     WRITE RPTLINE FROM RPT-TITLE-LINE
033200         AFTER ADVANCING PAGE.
033300     WRITE RPTLINE FROM BLANK-LINE
033400         AFTER ADVANCING 1 LINE.
033500
033600 L3-READ.
033700*  AT-END ONLY SETS THE SWITCH - L4-MAINLINE TESTS IT NEXT PASS.
033800     READ PROD-CATALOG
033900         AT END
034000             MOVE 'N' TO MORE-RECS.
034100     IF MORE-RECS = 'Y'
034200*  DO NOT COUNT THE AT-END SENTINEL PASS AS A RECORD READ.
034300         ADD 1 TO C-READ.
034400
034500 L4-MAINLINE.
034600*  ELIGIBLE, THEN PRICED, THEN BUILD/WRITE - ANY FAILED GATE
034700*  JUST BUMPS C-SKIP AND MOVES ON TO THE NEXT RECORD.
034800*  OUTER GATE - ONLY RUN THE BODY ON A REAL RECORD, NOT ON
034900*  THE EXTRA PASS THAT FOLLOWS THE AT-END SENTINEL.
035000     IF MORE-RECS = 'Y'
035100         PERFORM L5-ELIGIBLE
035200*  L5-ELIGIBLE'S VERDICT DECIDES WHETHER WE EVEN BOTHER
035300*  CALLING NSFDCLS FOR THIS RECORD.
035400         IF WS-ELIGIBLE-SW = 'Y'
035500             PERFORM L6-CLASSIFY-PRICE
035600*  PRICE-OK-SW COMES BACK FROM NSFDCLS - A RECORD WITH NO
035700*  USABLE PRICE NEVER REACHES THE OUTPUT BUILD.
035800             IF PRM-PRICE-OK-SW = 'Y'
035900                 PERFORM L7-BUILD-ATTRS
036000                     THRU L7-BUILD-EXIT
036100*  BUILD RUNS ONLY AFTER BOTH GATES PASS; THE WRITE FOLLOWS
036200*  IMMEDIATELY SO EVERY BUILT RECORD IS ALSO COUNTED.
036300                 PERFORM L8-OUTPUT
036400             ELSE
036500*  PRICE GATE FAILED - COUNTED AS A SKIP, NOT AN ERROR.
036600                 ADD 1 TO C-SKIP
036700             END-IF
036800         ELSE
036900*  ELIGIBILITY GATE FAILED - SAME SKIP COUNTER, NO DISTINCTION
037000*  IS KEPT BETWEEN THE TWO REASONS A RECORD IS SKIPPED.
037100             ADD 1 TO C-SKIP
037200         END-IF
037300     END-IF.
037400*  READ-AHEAD FOR THE NEXT PASS OF THE PERFORM UNTIL IN L1-MAIN.
037500     PERFORM L3-READ.
037600
037700*----------------------------------------------------------------*
037800*  L5-ELIGIBLE - AN ITEM IS DROPPED WHEN IT IS OFFLINE OR IS     *
037900*  MARKED CALL-FOR-PRICE, COMPARED CASE-INSENSITIVELY.           *
038000*----------------------------------------------------------------*
038100 L5-ELIGIBLE.
038200*  ASSUME ELIGIBLE UNLESS ONE OF THE TWO TESTS BELOW SAYS NO.
038300     MOVE 'Y' TO WS-ELIGIBLE-SW.
038400*  CALL-FOR-PRICE UPPER-CASED SO THE COMPARE BELOW IS CASE-
038500*  WS-ELIGIBLE-SW STARTS 'Y' SO A RECORD WITH NEITHER FLAG SET
038600*  FALLS THROUGH AS ELIGIBLE WITHOUT AN EXTRA TEST.
038700*  INSENSITIVE, MATCHING THE REST OF THE PROGRAM'S FLAG TESTS.
038800     MOVE CAT-PROD-CALL-FOR-PRICE TO WS-CFP-WORK.
038900     INSPECT WS-CFP-WORK CONVERTING WS-LOWER-ALPHA
039000                          TO WS-UPPER-ALPHA.
039100*  ONLINE FLAG IS A SINGLE DIGIT, '1' MEANS LISTED.
039200     MOVE CAT-PROD-ONLINE TO WS-ONLINE-WORK.
039300
039400*  CALL-FOR-PRICE OR NOT ONLINE - EITHER ONE DROPS THE ITEM.
039500     IF WS-CFP-WORK = "TRUE " OR WS-ONLINE-WORK NOT = '1'
039600         MOVE 'N' TO WS-ELIGIBLE-SW.
039700
039800*----------------------------------------------------------------*
039900*  L6-CLASSIFY-PRICE - HANDS THE ITEM TO THE SHARED SUBROUTINE   *
040000*  SO THE CLASSIFICATION, RETURN WINDOW AND DERIVED PRICE MATCH  *
040100*  THE SHOPPING-FEED BUILDER EXACTLY.                            *
040200*----------------------------------------------------------------*
040300 L6-CLASSIFY-PRICE.
040400*  ONLY THE FIELDS NSFDCLS NEEDS ARE MOVED TO THE PARM AREA;
040500*  BRAND AND CATEGORY ARE NEEDED SO NSFDCLS CAN APPLY THE
040600*  JEWELRY/HANDBAG KEYWORD TESTS BEFORE THE WATCH RULES.
040700*  EVERYTHING ELSE STAYS IN THE CATALOG RECORD UNTOUCHED.
040800     MOVE CAT-PROD-BRAND      TO PRM-PROD-BRAND.
040900     MOVE CAT-PROD-CATEGORY   TO PRM-PROD-CATEGORY.
041000     MOVE CAT-PROD-ID         TO PRM-PROD-ID.
041100*  PREOWNED FLAG DRIVES THE ROLEX-CPO VS. PREOWNED-WATCH SPLIT
041200*  INSIDE C1-CLASSIFY.
041300     MOVE CAT-SPEC-IS-PREOWNED TO PRM-IS-PREOWNED.
041400*  BOTH PRICE FIELDS GO OVER SO C2-PRICE CAN APPLY THE BOOK-
041500*  PRICE-WINS RULE WITHOUT A SECOND CALL.
041600     MOVE CAT-PROD-PRICE      TO PRM-LISTED-PRICE.
041700     MOVE CAT-PROD-BOOK-PRICE TO PRM-BOOK-PRICE.
041800
041900*  ONE CALL PER RECORD - SAME SUBROUTINE THE SHOPPING FEED USES,
042000*  SO BOTH FEEDS AGREE ON TYPE, WINDOW AND PRICE.
042100     CALL "NSFDCLS" USING NSFDCLS-PARMS.
042200
042300 L7-BUILD-ATTRS.
042400*  BUILD ORDER DOES NOT MATTER EXCEPT L7-QA-COUNT RUNS LAST SO
042500*  IT CAN SEE THE FIELDS THE EARLIER STEPS SET.
042600*  AVAILABILITY AND CATEGORY ARE INDEPENDENT TABLE LOOKUPS -
042700*  NEITHER DEPENDS ON THE OTHER RUNNING FIRST.
042800     PERFORM L7-AVAIL.
042900*  MATERIAL AND DIMENSIONS BOTH READ THE SPEC-* FIELDS ONLY,
043000*  SO THEY COULD RUN IN EITHER ORDER TOO.
043100     PERFORM L7-CATEGORY.
043200     PERFORM L7-MATERIAL.
043300     PERFORM L7-DIMENSIONS.
043400*  COND-GENDER SETS SRCH-CONDITION AND SRCH-AVAILABILITY IS
043500*  ALREADY SET, BOTH OF WHICH L7-QA-COUNT READS NEXT.
043600     PERFORM L7-COND-GENDER.
043700     PERFORM L7-QA-COUNT
043800         THRU L7-QA-EXIT.
043900 L7-BUILD-EXIT.
044000     EXIT.
044100
044200*----------------------------------------------------------------*
044300*  L7-AVAIL - STATUS UPPER-CASED, LOOKED UP IN AVAIL-TABLE;      *
044400*  ANYTHING NOT FOUND STAYS "unknown" FROM THE MOVE BELOW.       *
044500*----------------------------------------------------------------*
044600 L7-AVAIL.
044700*  STATUS UPPER-CASED BEFORE THE TABLE SEARCH BELOW.
044800     MOVE CAT-PROD-AVAIL-STATUS TO WS-STATUS-WORK.
044900     INSPECT WS-STATUS-WORK CONVERTING WS-LOWER-ALPHA
045000                             TO WS-UPPER-ALPHA.
045100*  DEFAULT MOVED AHEAD OF THE SEARCH - AN UNRECOGNIZED STATUS
045200*  STAYS "unknown" RATHER THAN FALLING THROUGH TO GARBAGE.
045300     MOVE "unknown     "      TO SRCH-AVAILABILITY.
045400     SET AVAIL-IDX TO 1.
045500*  SEQUENTIAL SEARCH, ONLY 5 ROWS - NO NEED FOR A BINARY SEARCH.
045600     SEARCH T-AVAIL
045700         WHEN T-AVAIL-KEY(AVAIL-IDX) = WS-STATUS-WORK
045800             MOVE T-AVAIL-VAL(AVAIL-IDX) TO SRCH-AVAILABILITY.
045900
046000*----------------------------------------------------------------*
046100*  L7-CATEGORY - LOOKS UP THE TAXONOMY BASE TEXT FOR THE         *
046200*  CLASSIFICATION CODE NSFDCLS RETURNED, THEN APPENDS BRAND OR   *
046300*  CATEGORY WHEN THE TABLE CALLS FOR IT AND THE FIELD IS SET.    *
046400*----------------------------------------------------------------*
046500 L7-CATEGORY.
046600*  CLEARED FIRST SO A CODE THAT MATCHES NO WHEN BELOW STILL
046700*  LEAVES THE FIELD BLANK RATHER THAN A STALE PRIOR VALUE.
046800     MOVE SPACES TO SRCH-PRODUCT-CATEGORY.
046900*  PRM-TYPE-CD AND CATG-IDX2 SHARE THE SAME 1-5 NUMBERING,
047000*  SO THE CLASSIFICATION CODE DOUBLES AS THE TABLE INDEX.
047100     SET CATG-IDX2 TO PRM-TYPE-CD.
047200
047300*  T-CATG-SUFFIX SAYS WHETHER TO APPEND BRAND (B), CATEGORY (C)
047400*  OR NOTHING (N, FALLS INTO WHEN OTHER) AFTER THE BASE TEXT.
047500     EVALUATE T-CATG-SUFFIX(CATG-IDX2)
047600*  BRAND SUFFIX - HANDBAGS GET "> {BRAND}" WHEN BRAND IS SET.
047700         WHEN "B"
047800             IF CAT-PROD-BRAND NOT = SPACES
047900                 STRING T-CATG-BASE(CATG-IDX2)
048000                             (1:T-CATG-LEN(CATG-IDX2))
048100                                 DELIMITED BY SIZE
048200                     " > " DELIMITED BY SIZE
048300                     CAT-PROD-BRAND DELIMITED BY SPACE
048400                     INTO SRCH-PRODUCT-CATEGORY
048500             ELSE
048600                 MOVE T-CATG-BASE(CATG-IDX2)
048700                             (1:T-CATG-LEN(CATG-IDX2))
048800                     TO SRCH-PRODUCT-CATEGORY
048900             END-IF
049000*  CATEGORY SUFFIX - JEWELRY GETS "> {CATEGORY}" WHEN SET.
049100         WHEN "C"
049200             IF CAT-PROD-CATEGORY NOT = SPACES
049300                 STRING T-CATG-BASE(CATG-IDX2)
049400                             (1:T-CATG-LEN(CATG-IDX2))
049500                                 DELIMITED BY SIZE
049600                     " > " DELIMITED BY SIZE
049700                     CAT-PROD-CATEGORY DELIMITED BY SPACE
049800                     INTO SRCH-PRODUCT-CATEGORY
049900             ELSE
050000                 MOVE T-CATG-BASE(CATG-IDX2)
050100                             (1:T-CATG-LEN(CATG-IDX2))
050200                     TO SRCH-PRODUCT-CATEGORY
050300             END-IF
050400*  NO SUFFIX - ROLEX CPO AND LUXURY WATCHES TAKE THE BASE TEXT
050500*  AS-IS, THE TABLE'S N ROWS NEVER REACH THE B/C WHENs ABOVE.
050600         WHEN OTHER
050700             MOVE T-CATG-BASE(CATG-IDX2)
050800                         (1:T-CATG-LEN(CATG-IDX2))
050900                 TO SRCH-PRODUCT-CATEGORY
051000*  END-EVALUATE LEAVES SRCH-PRODUCT-CATEGORY SET REGARDLESS OF
051100*  WHICH WHEN FIRED - ALL THREE BRANCHES MOVE OR STRING INTO IT.
051200     END-EVALUATE.
051300
051400*----------------------------------------------------------------*
051500*  L7-MATERIAL - BUILDS THE COMMA-SEPARATED MATERIAL STRING,     *
051600*  CASE/GENERIC MATERIAL FIRST, THEN BEZEL AND BAND WHEN THEY    *
051700*  ARE SET AND NOT ALREADY PART OF THE STRING, THEN WATER        *
051800*  RESISTANCE LAST.                                              *
051900*----------------------------------------------------------------*
052000 L7-MATERIAL.
052100*  CASE MATERIAL WINS WHEN PRESENT; GENERIC MATERIAL IS ONLY A
052200*  FALLBACK FOR RECORDS THAT DO NOT CARRY THE WATCH-SPECIFIC
052300*  FIELD.
052400     MOVE SPACES TO WS-MAT-ACC.
052500*  CASE VS. GENERIC MATERIAL - ONE OR THE OTHER, NEVER BOTH.
052600     IF CAT-SPEC-CASE-MATERIAL NOT = SPACES
052700         MOVE CAT-SPEC-CASE-MATERIAL TO WS-MAT-ACC
052800     ELSE
052900         MOVE CAT-SPEC-MATERIAL TO WS-MAT-ACC
053000     END-IF.
053100
053200*  BEZEL ONLY ADDED WHEN IT DIFFERS FROM THE CASE MATERIAL -
053300*  OTHERWISE THE STRING WOULD READ "STEEL, STEEL BEZEL".
053400     IF CAT-SPEC-BEZEL-MATERIAL NOT = SPACES AND
053500        CAT-SPEC-BEZEL-MATERIAL NOT = CAT-SPEC-CASE-MATERIAL
053600         PERFORM L7-MAT-ADD-BEZEL.
053700
053800*  BAND TALLIED AGAINST THE STRING SO FAR SO A BAND MATERIAL
053900*  ALREADY NAMED (E.G. THE CASE MATERIAL) IS NOT REPEATED.
054000     IF CAT-SPEC-BAND-MATERIAL NOT = SPACES
054100         MOVE 0 TO WS-MAT-TALLY
054200         INSPECT WS-MAT-ACC TALLYING WS-MAT-TALLY
054300             FOR ALL CAT-SPEC-BAND-MATERIAL
054400         IF WS-MAT-TALLY = 0
054500             PERFORM L7-MAT-ADD-BAND.
054600
054700*  WATER RESISTANCE ALWAYS GOES LAST IN THE STRING.
054800     IF CAT-SPEC-WATER-RESIST NOT = SPACES
054900         PERFORM L7-MAT-ADD-WR.
055000
055100*  FINAL ACCUMULATED STRING MOVED TO THE OUTPUT FIELD ONCE.
055200     MOVE WS-MAT-ACC TO SRCH-MATERIAL.
055300
055400*  L7-MAT-ADD-BEZEL - APPENDED WITH A LITERAL " BEZEL" SUFFIX SO
055500*  THE FEED READS "STAINLESS STEEL BEZEL", NOT JUST THE MATERIAL
055600*  NAME ALONE.  A LEADING COMMA IS ADDED ONLY WHEN THE
055700*  ACCUMULATOR ALREADY HOLDS TEXT.
055800 L7-MAT-ADD-BEZEL.
055900     MOVE SPACES TO WS-MAT-TEMP.
056000     IF WS-MAT-ACC = SPACES
056100         STRING CAT-SPEC-BEZEL-MATERIAL DELIMITED BY SPACE
056200             " bezel" DELIMITED BY SIZE
056300             INTO WS-MAT-TEMP
056400     ELSE
056500         STRING WS-MAT-ACC DELIMITED BY SPACE
056600             ", " DELIMITED BY SIZE
056700             CAT-SPEC-BEZEL-MATERIAL DELIMITED BY SPACE
056800             " bezel" DELIMITED BY SIZE
056900             INTO WS-MAT-TEMP
057000     END-IF.
057100     MOVE WS-MAT-TEMP TO WS-MAT-ACC.
057200
057300*  L7-MAT-ADD-BAND - SAME COMMA-JOIN PATTERN AS THE BEZEL HELPER
057400*  ABOVE, SUFFIXED " BRACELET" INSTEAD OF " BEZEL" SINCE THE
057500*  SEARCH FEED CALLS A WATCH BAND A BRACELET.
057600 L7-MAT-ADD-BAND.
057700     MOVE SPACES TO WS-MAT-TEMP.
057800     IF WS-MAT-ACC = SPACES
057900         STRING CAT-SPEC-BAND-MATERIAL DELIMITED BY SPACE
058000             " bracelet" DELIMITED BY SIZE
058100             INTO WS-MAT-TEMP
058200     ELSE
058300         STRING WS-MAT-ACC DELIMITED BY SPACE
058400             ", " DELIMITED BY SIZE
058500             CAT-SPEC-BAND-MATERIAL DELIMITED BY SPACE
058600             " bracelet" DELIMITED BY SIZE
058700             INTO WS-MAT-TEMP
058800     END-IF.
058900     MOVE WS-MAT-TEMP TO WS-MAT-ACC.
059000
059100*  L7-MAT-ADD-WR - WATER-RESISTANCE RATING SUFFIXED " WATER
059200*  RESISTANT", ALWAYS THE LAST SEGMENT APPENDED SINCE L7-
059300*  MATERIAL CALLS THIS HELPER AFTER THE BEZEL/BAND HELPERS.
059400 L7-MAT-ADD-WR.
059500     MOVE SPACES TO WS-MAT-TEMP.
059600     IF WS-MAT-ACC = SPACES
059700         STRING CAT-SPEC-WATER-RESIST DELIMITED BY SPACE
059800             " water resistant" DELIMITED BY SIZE
059900             INTO WS-MAT-TEMP
060000     ELSE
060100         STRING WS-MAT-ACC DELIMITED BY SPACE
060200             ", " DELIMITED BY SIZE
060300             CAT-SPEC-WATER-RESIST DELIMITED BY SPACE
060400             " water resistant" DELIMITED BY SIZE
060500             INTO WS-MAT-TEMP
060600     END-IF.
060700     MOVE WS-MAT-TEMP TO WS-MAT-ACC.
060800
060900*----------------------------------------------------------------*
061000*  L7-DIMENSIONS - CASE SIZE ALONE GIVES "{SIZE} DIAMETER";      *
061100*  CASE SIZE WITH THICKNESS GIVES "{SIZE} X {THICKNESS}".        *
061200*----------------------------------------------------------------*
061300 L7-DIMENSIONS.
061400*  SIZE ALONE READS "{SIZE} DIAMETER"; SIZE PLUS THICKNESS
061500*  READS "{SIZE} X {THICKNESS}" - THICKNESS ALONE IS NOT USED.
061600     MOVE SPACES TO SRCH-DIMENSIONS.
061700     IF CAT-SPEC-CASE-SIZE NOT = SPACES
061800         IF CAT-SPEC-CASE-THICK NOT = SPACES
061900             STRING CAT-SPEC-CASE-SIZE DELIMITED BY SPACE
062000                 " x " DELIMITED BY SIZE
062100                 CAT-SPEC-CASE-THICK DELIMITED BY SPACE
062200                 INTO SRCH-DIMENSIONS
062300         ELSE
062400             STRING CAT-SPEC-CASE-SIZE DELIMITED BY SPACE
062500                 " diameter" DELIMITED BY SIZE
062600                 INTO SRCH-DIMENSIONS
062700         END-IF
062800     END-IF.
062900
063000*----------------------------------------------------------------*
063100*  L7-COND-GENDER - CONDITION, RETURN WINDOW, MPN, GENDER AND    *
063200*  THE FLAG FIELDS THAT DO NOT NEED A TABLE LOOKUP.              *
063300*----------------------------------------------------------------*
063400 L7-COND-GENDER.
063500*  PREOWNED FLAG UPPER-CASED THEN TESTED AGAINST "TRUE".
063600     MOVE CAT-SPEC-IS-PREOWNED TO WS-PREOWN-WORK.
063700     INSPECT WS-PREOWN-WORK CONVERTING WS-LOWER-ALPHA
063800                             TO WS-UPPER-ALPHA.
063900     IF WS-PREOWN-WORK = "TRUE "
064000         MOVE "used" TO SRCH-CONDITION
064100     ELSE
064200         MOVE "new " TO SRCH-CONDITION.
064300
064400*  RETURN WINDOW AND PRODUCT TYPE CAME BACK FROM NSFDCLS ON
064500*  THE SAME CALL THAT SET PRM-TYPE-CD IN L6-CLASSIFY-PRICE.
064600     MOVE PRM-RETURN-WINDOW    TO SRCH-RETURN-WINDOW.
064700     MOVE PRM-PRODUCT-TYPE     TO SRCH-PRODUCT-TYPE.
064800
064900*  REF NUMBER DOUBLES AS MPN WHEN THE CATALOG CARRIES ONE;
065000*  BLANK REF NUMBER MEANS NO MPN ON THE FEED RECORD.
065100     IF CAT-SPEC-REF-NUM NOT = SPACES
065200         MOVE CAT-SPEC-REF-NUM TO SRCH-MPN
065300     ELSE
065400         MOVE SPACES TO SRCH-MPN.
065500
065600*  GENDER COMES OVER LOWER-CASED, UNLIKE THE OTHER FLAG FIELDS
065700*  WHICH ARE UPPER-CASED FOR COMPARISON.
065800     MOVE CAT-PROD-GENDER TO SRCH-GENDER.
065900     INSPECT SRCH-GENDER CONVERTING WS-UPPER-ALPHA
066000                          TO WS-LOWER-ALPHA.
066100*  DIAL COLOR PASS-THROUGH - SEE CR-1566 ABOVE, THIS MOVE WAS
066200*  MISSING FOR A TIME AND THE FEED CARRIED A BLANK COLOR.
066300     MOVE CAT-SPEC-DIAL-COLOR TO SRCH-COLOR.
066400
066500*  EVERY TRANSFORMED RECORD IS SEARCH-ELIGIBLE BY DEFINITION -
066600*  L5-ELIGIBLE ALREADY SCREENED OUT THE ONES THAT ARE NOT.
066700     MOVE "Y" TO SRCH-ELIG-SEARCH.
066800
066900*  ALLOW-BUY-NOW UPPER-CASED THEN TESTED THE SAME WAY AS THE
067000*  PREOWNED FLAG ABOVE.
067100     MOVE CAT-PROD-ALLOW-BUY-NOW TO WS-ABN-WORK.
067200     INSPECT WS-ABN-WORK CONVERTING WS-LOWER-ALPHA
067300                          TO WS-UPPER-ALPHA.
067400     IF WS-ABN-WORK = "TRUE "
067500         MOVE "Y" TO SRCH-ELIG-CHECKOUT
067600     ELSE
067700         MOVE "N" TO SRCH-ELIG-CHECKOUT.
067800
067900*  A GROUP ID MEANS THE ITEM HAS SIBLING VARIATIONS ON FILE.
068000     IF CAT-PROD-GROUP-ID NOT = SPACES
068100         MOVE "Y" TO SRCH-HAS-VARIATIONS
068200     ELSE
068300         MOVE "N" TO SRCH-HAS-VARIATIONS.
068400
068500*----------------------------------------------------------------*
068600*  L7-QA-COUNT - PRE-SEEDED PAIRS, TYPE-SPECIFIC PAIRS, THEN     *
068700*  THE GENERIC FALLBACK PAIRS WHEN THE RUNNING COUNT IS LOW.     *
068800*----------------------------------------------------------------*
068900 L7-QA-COUNT.
069000*  COUNTER RESET TO ZERO FOR EACH RECORD BEFORE THE PRE-SEEDED,
069100*  TYPE-SPECIFIC AND FALLBACK PAIRS ARE TALLIED BELOW.
069200     MOVE 0 TO WS-QA-CTR.
069300
069400*  AVAILABILITY PAIR ONLY COUNTS WHEN THE STATUS WAS RECOGNIZED.
069500     IF SRCH-AVAILABILITY NOT = "unknown     "
069600         ADD 1 TO WS-QA-CTR.
069700
069800*  BRAND PAIR ONLY COUNTS WHEN THE CATALOG CARRIES A BRAND.
069900     IF CAT-PROD-BRAND NOT = SPACES
070000         ADD 1 TO WS-QA-CTR.
070100
070200*  USED ITEMS ALWAYS GET A CONDITION PAIR; NEW ITEMS ONLY GET
070300*  ONE FOR THE THREE TYPES WHERE "NEW" ACTUALLY MATTERS TO
070400*  THE SHOPPER.
070500     IF SRCH-CONDITION = "used"
070600         ADD 1 TO WS-QA-CTR
070700     ELSE
070800         IF PRM-PRODUCT-TYPE = "new_watch     " OR
070900            PRM-PRODUCT-TYPE = "jewelry       " OR
071000            PRM-PRODUCT-TYPE = "handbag       "
071100             ADD 1 TO WS-QA-CTR
071200         END-IF
071300     END-IF.
071400
071500*  MATERIAL PAIR COUNTS FROM EITHER THE CASE OR GENERIC FIELD,
071600*  WHICHEVER L7-MATERIAL ABOVE ACTUALLY FOUND SET.
071700     IF CAT-SPEC-CASE-MATERIAL NOT = SPACES OR
071800        CAT-SPEC-MATERIAL NOT = SPACES
071900         ADD 1 TO WS-QA-CTR.
072000
072100*  RETURN-POLICY PAIR IS ALWAYS GENERATED  *
072200     ADD 1 TO WS-QA-CTR.
072300
072400*  WATCH-FAMILY TYPES PICK UP THE EXTRA WATCH-SPECIFIC PAIRS
072500*  BELOW IN L7-QA-WATCH.
072600     IF PRM-PRODUCT-TYPE = "new_watch     " OR
072700        PRM-PRODUCT-TYPE = "rolex_cpo     " OR
072800        PRM-PRODUCT-TYPE = "preowned_watch"
072900         PERFORM L7-QA-WATCH.
073000
073100*  JEWELRY PICKS UP ITS OWN EXTRA PAIRS IN L7-QA-JEWELRY.
073200     IF PRM-PRODUCT-TYPE = "jewelry       "
073300         PERFORM L7-QA-JEWELRY.
073400
073500*  HANDBAGS PICK UP THEIRS IN L7-QA-HANDBAG.
073600     IF PRM-PRODUCT-TYPE = "handbag       "
073700         PERFORM L7-QA-HANDBAG.
073800
073900*  A THIN RECORD THAT STILL FALLS SHORT OF 3 PAIRS AFTER ALL OF
074000*  THE ABOVE GETS THE GENERIC FALLBACK PAIRS ADDED.
074100     IF WS-QA-CTR < 3
074200         PERFORM L7-QA-FALLBACK.
074300
074400     MOVE WS-QA-CTR TO SRCH-QA-COUNT.
074500 L7-QA-EXIT.
074600     EXIT.
074700
074800*  L7-QA-WATCH - UP TO SEVEN ADDITIONAL PAIRS FOR THE THREE
074900*  WATCH-FAMILY PRODUCT TYPES, EACH GATED ON A SPEC FIELD
075000*  BEING SET.
075100 L7-QA-WATCH.
075200*  WATER RESISTANCE PAIR.
075300     IF CAT-SPEC-WATER-RESIST NOT = SPACES
075400         ADD 1 TO WS-QA-CTR.
075500*  MOVEMENT PAIR.
075600     IF CAT-SPEC-MOVEMENT NOT = SPACES
075700         ADD 1 TO WS-QA-CTR.
075800*  BOX-OR-PAPERS PAIR - EITHER ONE IS ENOUGH, NOT BOTH REQUIRED.
075900     IF CAT-SPEC-HAS-BOX = "true " OR
076000        CAT-SPEC-HAS-PAPERS = "true "
076100         ADD 1 TO WS-QA-CTR.
076200*  WARRANTY PAIR - ROLEX CPO ALWAYS CARRIES THIS PAIR EVEN WHEN
076300*  THE SPEC-WARRANTY FIELD ITSELF IS BLANK, PER MDSE REQUEST.
076400     IF CAT-SPEC-WARRANTY NOT = SPACES OR
076500        PRM-PRODUCT-TYPE = "rolex_cpo     "
076600         ADD 1 TO WS-QA-CTR.
076700*  CASE SIZE PAIR.
076800     IF CAT-SPEC-CASE-SIZE NOT = SPACES
076900         ADD 1 TO WS-QA-CTR.
077000*  DIAL COLOR PAIR.
077100     IF CAT-SPEC-DIAL-COLOR NOT = SPACES
077200         ADD 1 TO WS-QA-CTR.
077300*  BAND MATERIAL PAIR.
077400     IF CAT-SPEC-BAND-MATERIAL NOT = SPACES
077500         ADD 1 TO WS-QA-CTR.
077600
077700*  L7-QA-JEWELRY - GEMSTONE AND SIZE PAIRS WHEN SET, PLUS A
077800*  CARE-INSTRUCTIONS PAIR THAT IS ALWAYS GENERATED.  NOTE
077900*  JEWELRY HAS NO METAL-TYPE PAIR OF ITS OWN - METAL IS
078000*  TREATED AS A WATCH-ONLY CONCEPT PER SPEC, NOT JEWELRY.
078100 L7-QA-JEWELRY.
078200*  GEMSTONE PAIR.
078300     IF CAT-SPEC-GEMSTONE NOT = SPACES
078400         ADD 1 TO WS-QA-CTR.
078500*  SIZE PAIR.
078600     IF CAT-SPEC-SIZE NOT = SPACES
078700         ADD 1 TO WS-QA-CTR.
078800*  CARE-INSTRUCTIONS PAIR IS ALWAYS GENERATED FOR JEWELRY  *
078900     ADD 1 TO WS-QA-CTR.
079000
079100*  L7-QA-HANDBAG - SIZE, COLOR (FROM THE SAME DIAL-COLOR SPEC
079200*  FIELD THE WATCH LAYOUT USES) AND HARDWARE PAIRS WHEN SET,
079300*  PLUS A CARE-INSTRUCTIONS PAIR THAT IS ALWAYS GENERATED.
079400 L7-QA-HANDBAG.
079500*  SIZE PAIR.
079600     IF CAT-SPEC-SIZE NOT = SPACES
079700         ADD 1 TO WS-QA-CTR.
079800*  COLOR PAIR - HANDBAGS REUSE CAT-SPEC-DIAL-COLOR, THE CATALOG
079900*  HAS NO SEPARATE HANDBAG-COLOR FIELD.
080000     IF CAT-SPEC-DIAL-COLOR NOT = SPACES
080100         ADD 1 TO WS-QA-CTR.
080200*  HARDWARE PAIR.
080300     IF CAT-SPEC-HARDWARE NOT = SPACES
080400         ADD 1 TO WS-QA-CTR.
080500*  CARE-INSTRUCTIONS PAIR IS ALWAYS GENERATED FOR HANDBAGS  *
080600     ADD 1 TO WS-QA-CTR.
080700
080800*  L7-QA-FALLBACK - SHIPPING AND CONTACT-US PAIRS ARE ALWAYS
080900*  GENERATED; THE AUTHENTICITY PAIR ONLY WHEN A BRAND IS SET.
081000 L7-QA-FALLBACK.
081100*  SHIPPING/AUTHENTICITY/CONTACT-US PAIRS FILL OUT A THIN RECORD *
081200     ADD 1 TO WS-QA-CTR.
081300*  AUTHENTICITY PAIR - GATED ON BRAND, NOT ALWAYS GENERATED.
081400     IF CAT-PROD-BRAND NOT = SPACES
081500         ADD 1 TO WS-QA-CTR.
081600     ADD 1 TO WS-QA-CTR.
081700
081800*----------------------------------------------------------------*
081900*  L8-OUTPUT - MOVES THE REMAINING PASS-THROUGH FIELDS, WRITES   *
082000*  THE FEED RECORD AND ROLLS THE PER-TYPE COUNTERS.              *
082100*----------------------------------------------------------------*
082200*  L8-OUTPUT - THE REMAINING FIELDS THAT NEITHER NEEDED A TABLE
082300*  LOOKUP NOR A BUILT STRING GET A STRAIGHT PASS-THROUGH MOVE.
082400 L8-OUTPUT.
082500*  ITEM ID, TITLE, BRAND, LINK, IMAGE LINK - VERBATIM FROM THE
082600*  CATALOG RECORD.
082700*  ITEM ID DOUBLES AS THE FEED KEY THE PARTNER MATCHES BACK
082800     MOVE CAT-PROD-ID         TO SRCH-ITEM-ID.
082900*  AGAINST THEIR OWN CATALOG ON THEIR NEXT PULL.
083000     MOVE CAT-PROD-TITLE      TO SRCH-TITLE.
083100*  TITLE IS USED AS-IS, NO TRUNCATION, NO RECASING.
083200     MOVE CAT-PROD-BRAND      TO SRCH-BRAND.
083300*  BRAND REPEATED HERE, SEPARATE FROM SRCH-PRODUCT-CATEGORY,
083400     MOVE CAT-PROD-LINK       TO SRCH-URL.
083500*  WHICH ONLY SOMETIMES CARRIES THE BRAND NAME.
083600     MOVE CAT-PROD-IMAGE-LINK TO SRCH-IMAGE-URL.
083700*  IMAGE LINK PASSED THROUGH UNCHANGED - NO VALIDATION THAT IT
083800     MOVE PRM-DERIVED-PRICE   TO SRCH-PRICE.
083900*  RESOLVES, THAT IS THE PARTNER'S PROBLEM, NOT OURS.
084000     MOVE "USD"               TO SRCH-CURRENCY.
084100     MOVE CAT-PROD-GROUP-ID   TO SRCH-GROUP-ID.
084200
084300*  ONE RECORD WRITTEN PER ELIGIBLE, PRICED CATALOG ITEM.
084400     WRITE SRCH-RECORD.
084500
084600*  TRANS COUNT AND THE FIVE PER-TYPE COUNTERS ROLL TOGETHER SO
084700*  THE BY-PRODUCT-TYPE BLOCK ON THE REPORT ALWAYS TIES OUT.
084800     ADD 1 TO C-TRANS.
084900*  EXACTLY ONE OF THE FIVE WHENs FIRES - PRM-PRODUCT-TYPE CAME
085000*  BACK FROM NSFDCLS AS ONE OF THE FIVE SPACE-PADDED LITERALS.
085100     EVALUATE PRM-PRODUCT-TYPE
085200         WHEN "new_watch     "
085300*  WHEN 1 OF 5 - PRM-TYPE-CD WAS 5 COMING BACK FROM C1-CLASSIFY.
085400             ADD 1 TO C-NEW-WATCH
085500         WHEN "rolex_cpo     "
085600*  WHEN 2 OF 5 - ROLEX BRAND, PREOWNED, PER C1-CLASSIFY.
085700             ADD 1 TO C-ROLEX-CPO
085800         WHEN "preowned_watch"
085900*  WHEN 3 OF 5 - PREOWNED BUT NOT A ROLEX.
086000             ADD 1 TO C-PREOWNED-WATCH
086100         WHEN "jewelry       "
086200*  WHEN 4 OF 5 - JEWELRY KEYWORD MATCHED AHEAD OF THE WATCH
086300*  RULES, PER THE CR-0502 ORDERING IN NSFDCLS.
086400             ADD 1 TO C-JEWELRY
086500         WHEN "handbag       "
086600*  WHEN 5 OF 5 - HANDBAG/BAG KEYWORD MATCHED, SAME ORDERING.
086700             ADD 1 TO C-HANDBAG
086800     END-EVALUATE.
086900
087000*  L9-CLOSING - READ/TRANSFORMED/SKIPPED TOTALS, THEN THE
087100*  BY-PRODUCT-TYPE BREAKDOWN, ONE LINE PER CLASSIFICATION.
087200 L9-CLOSING.
087300*  EDITED COUNT FIELDS MOVED FROM THE COMP ACCUMULATORS.
087400     MOVE C-READ              TO RPT-READ-CT.
087500     MOVE C-TRANS             TO RPT-TRANS-CT.
087600     MOVE C-SKIP              TO RPT-SKIP-CT.
087700
087800*  TOP BLOCK OF THE REPORT - READ/TRANSFORMED/SKIPPED TOTALS.
087900     WRITE RPTLINE FROM RPT-READ-LINE
088000         AFTER ADVANCING 2 LINES.
088100     WRITE RPTLINE FROM RPT-TRANS-LINE
088200         AFTER ADVANCING 1 LINE.
088300     WRITE RPTLINE FROM RPT-SKIP-LINE
088400         AFTER ADVANCING 1 LINE.
088500     WRITE RPTLINE FROM BLANK-LINE
088600         AFTER ADVANCING 1 LINE.
088700     WRITE RPTLINE FROM RPT-BYTYPE-HDR
088800         AFTER ADVANCING 1 LINE.
088900
089000*  BY-PRODUCT-TYPE LINES - SAME RPT-TYPE-LINE RECORD REUSED FOR
089100*  EACH OF THE FIVE CLASSIFICATIONS, NAME AND COUNT RE-MOVED
089200*  EACH TIME.
089300*  TYPE-LINE BLOCK 1 OF 5.
089400     MOVE "NEW WATCH"          TO RPT-TYPE-NAME.
089500     MOVE C-NEW-WATCH          TO RPT-TYPE-CT.
089600     WRITE RPTLINE FROM RPT-TYPE-LINE
089700         AFTER ADVANCING 1 LINE.
089800
089900*  TYPE-LINE BLOCK 2 OF 5.
090000     MOVE "ROLEX CPO"          TO RPT-TYPE-NAME.
090100     MOVE C-ROLEX-CPO          TO RPT-TYPE-CT.
090200     WRITE RPTLINE FROM RPT-TYPE-LINE
090300         AFTER ADVANCING 1 LINE.
090400
090500*  TYPE-LINE BLOCK 3 OF 5.
090600     MOVE "PREOWNED WATCH"     TO RPT-TYPE-NAME.
090700     MOVE C-PREOWNED-WATCH     TO RPT-TYPE-CT.
090800     WRITE RPTLINE FROM RPT-TYPE-LINE
090900         AFTER ADVANCING 1 LINE.
091000
091100*  TYPE-LINE BLOCK 4 OF 5.
091200     MOVE "JEWELRY"            TO RPT-TYPE-NAME.
091300     MOVE C-JEWELRY            TO RPT-TYPE-CT.
091400     WRITE RPTLINE FROM RPT-TYPE-LINE
091500         AFTER ADVANCING 1 LINE.
091600
091700*  TYPE-LINE BLOCK 5 OF 5 - LAST LINE BEFORE THE THREE CLOSEs.
091800     MOVE "HANDBAG"            TO RPT-TYPE-NAME.
091900     MOVE C-HANDBAG            TO RPT-TYPE-CT.
092000     WRITE RPTLINE FROM RPT-TYPE-LINE
092100         AFTER ADVANCING 1 LINE.
092200
092300*  ALL THREE FILES CLOSED BEFORE STOP RUN IN L1-MAIN.
092400     CLOSE PROD-CATALOG.
092500     CLOSE SRCHFEED.
092600     CLOSE RPTOUT.
