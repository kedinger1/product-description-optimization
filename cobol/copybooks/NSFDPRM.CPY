000100*================================================================*
000200*    COPYBOOK......: NSFDPRM                                     *
000300*    MODULE........: NS Feed Optimizer - Classify/Price Linkage  *
000400*    AUTHOR........: L. CHAPMAN                                  *
000500*    DATE-WRITTEN...: 04/29/1987                                 *
000600*    DESCRIPTION....: PARAMETER AREA PASSED ON THE CALL TO       *
000700*                      NSFDCLS.  SHARED BY NSFEED01 AND NSFEED02  *
000800*                      SO THE CLASSIFICATION/PRICE/RETURN-WINDOW  *
000900*                      RULES ARE CODED EXACTLY ONCE.              *
001000*----------------------------------------------------------------*
001100*    CHANGE LOG                                                  *
001200*    DATE-----  BY---  TKT------  DESCRIPTION------------------- *
001300*    04/29/1987  LC    CR-0151    ORIGINAL LAYOUT                *
001400*    01/22/1999  PHN   CR-0940    Y2K REVIEW - NO DATE FIELDS    *
001500*================================================================*
001600 01  NSFDCLS-PARMS.
001700     05  PRM-PROD-BRAND           PIC X(40).
001800     05  PRM-PROD-CATEGORY        PIC X(60).
001900     05  PRM-PROD-ID              PIC X(30).
002000     05  PRM-IS-PREOWNED          PIC X(05).
002100     05  PRM-LISTED-PRICE         PIC 9(7)V99.
002200     05  PRM-BOOK-PRICE           PIC 9(7)V99.
002300     05  PRM-PRODUCT-TYPE         PIC X(14).
002400     05  PRM-TYPE-CD              PIC 9(01).
002500         88  PRM-IS-JEWELRY                 VALUE 1.
002600         88  PRM-IS-HANDBAG                 VALUE 2.
002700         88  PRM-IS-ROLEX-CPO               VALUE 3.
002800         88  PRM-IS-PREOWNED-WATCH          VALUE 4.
002900         88  PRM-IS-NEW-WATCH               VALUE 5.
003000     05  PRM-DERIVED-PRICE        PIC 9(7)V99.
003100     05  PRM-RETURN-WINDOW        PIC 9(02).
003200     05  PRM-PRICE-OK-SW          PIC X(01).
003300     05  FILLER                   PIC X(05).
