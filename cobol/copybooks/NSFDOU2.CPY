000100*================================================================*
000200*    COPYBOOK......: NSFDOU2                                     *
000300*    MODULE........: NS Feed Optimizer - Shopping Feed Output    *
000400*    AUTHOR........: L. CHAPMAN                                  *
000500*    DATE-WRITTEN...: 03/22/1987                                 *
000600*    DESCRIPTION....: ONE RECORD PER ACCEPTED CATALOG ITEM,      *
000700*                      WRITTEN TO THE SHOPPING-MARKETPLACE FEED. *
000800*                      FIXED, 795 BYTES.                         *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG                                                  *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------- *
001200*    03/22/1987  LC    CR-0151    ORIGINAL LAYOUT                *
001300*    11/03/1991  JKT   CR-0502    ADDED CUSTOM LABELS 0-2        *
001400*    01/22/1999  PHN   CR-0940    Y2K REVIEW - NO DATE FIELDS    *
001500*================================================================*
001600 01  SHOP-RECORD.
001700     05  SHOP-ID                  PIC X(30).
001800     05  SHOP-TITLE               PIC X(150).
001900     05  SHOP-LINK                PIC X(120).
002000     05  SHOP-IMAGE-LINK          PIC X(120).
002100     05  SHOP-AVAILABILITY        PIC X(12).
002200     05  SHOP-PRICE               PIC X(15).
002300     05  SHOP-BRAND               PIC X(40).
002400     05  SHOP-CONDITION           PIC X(11).
002500     05  SHOP-IDENT-EXISTS        PIC X(05).
002600     05  SHOP-MPN                 PIC X(30).
002700     05  SHOP-CATEGORY            PIC X(70).
002800     05  SHOP-PRODUCT-TYPE        PIC X(60).
002900     05  SHOP-ITEM-GROUP-ID       PIC X(30).
003000     05  SHOP-GENDER              PIC X(06).
003100     05  SHOP-AGE-GROUP           PIC X(05).
003200     05  SHOP-CUSTOM-LABEL-0      PIC X(14).
003300     05  SHOP-CUSTOM-LABEL-1      PIC X(06).
003400     05  SHOP-CUSTOM-LABEL-2      PIC X(09).
003500     05  SHOP-HIGHLIGHT-COUNT     PIC 9(02).
003600     05  FILLER                   PIC X(60).
