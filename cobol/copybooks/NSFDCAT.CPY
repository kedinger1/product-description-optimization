000100*================================================================*
000200*    COPYBOOK......: NSFDCAT                                     *
000300*    MODULE........: NS Feed Optimizer - Catalog Input Layout    *
000400*    AUTHOR........: L. CHAPMAN                                  *
000500*    DATE-WRITTEN...: 06/09/1986                                 *
000600*    DESCRIPTION....: ONE RECORD PER CATALOG ITEM RECEIVED FROM  *
000700*                      THE MERCHANDISING EXTRACT.  FIXED, 1712   *
000800*                      BYTES, FLATTENED SPEC SUB-FIELDS.         *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG                                                  *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------- *
001200*    06/09/1986  LC    CR-0114    ORIGINAL LAYOUT                *
001300*    02/14/1989  RDM   CR-0388    ADDED SPEC-WARRANTY, SPEC-REF  *
001400*    11/03/1991  JKT   CR-0502    ADDED SPEC-GEMSTONE/SIZE/HDWR  *
001500*    01/22/1999  PHN   CR-0940    Y2K - NO DATE FIELDS ON RECORD *
001600*                                 REVIEWED, NONE PRESENT         *
001700*================================================================*
001800 01  CAT-RECORD.
001900     05  CAT-PROD-ID              PIC X(30).
002000     05  CAT-PROD-TITLE           PIC X(150).
002100     05  CAT-PROD-BRAND           PIC X(40).
002200     05  CAT-PROD-CATEGORY        PIC X(60).
002300     05  CAT-PROD-LINK            PIC X(120).
002400     05  CAT-PROD-IMAGE-LINK      PIC X(120).
002500     05  CAT-PROD-PRICE           PIC 9(7)V99.
002600     05  CAT-PROD-BOOK-PRICE      PIC 9(7)V99.
002700     05  CAT-PROD-AVAIL-STATUS    PIC X(12).
002800     05  CAT-PROD-ONLINE          PIC X(01).
002900     05  CAT-PROD-CALL-FOR-PRICE  PIC X(05).
003000     05  CAT-PROD-ALLOW-BUY-NOW   PIC X(05).
003100     05  CAT-PROD-GROUP-ID        PIC X(30).
003200     05  CAT-PROD-GTIN            PIC X(14).
003300     05  CAT-PROD-GENDER          PIC X(10).
003400     05  CAT-SPEC-IS-PREOWNED     PIC X(05).
003500     05  CAT-SPEC-CASE-MATERIAL   PIC X(30).
003600     05  CAT-SPEC-BEZEL-MATERIAL  PIC X(30).
003700     05  CAT-SPEC-BAND-MATERIAL   PIC X(30).
003800     05  CAT-SPEC-MATERIAL        PIC X(30).
003900     05  CAT-SPEC-CASE-SIZE       PIC X(10).
004000     05  CAT-SPEC-CASE-THICK      PIC X(10).
004100     05  CAT-SPEC-DIAL-COLOR      PIC X(20).
004200     05  CAT-SPEC-WATER-RESIST    PIC X(15).
004300     05  CAT-SPEC-MOVEMENT        PIC X(30).
004400     05  CAT-SPEC-POWER-RESERVE   PIC X(15).
004500     05  CAT-SPEC-HAS-BOX         PIC X(05).
004600     05  CAT-SPEC-HAS-PAPERS      PIC X(05).
004700     05  CAT-SPEC-WARRANTY        PIC X(20).
004800     05  CAT-SPEC-REF-NUM         PIC X(30).
004900     05  CAT-SPEC-GEMSTONE        PIC X(30).
005000     05  CAT-SPEC-SIZE            PIC X(20).
005100     05  CAT-SPEC-HARDWARE        PIC X(20).
005200     05  CAT-PROD-DESC            PIC X(500).
005300     05  FILLER                   PIC X(242).
