000100*================================================================*
000200*    COPYBOOK......: NSFDOU1                                     *
000300*    MODULE........: NS Feed Optimizer - Search Feed Output      *
000400*    AUTHOR........: L. CHAPMAN                                  *
000500*    DATE-WRITTEN...: 06/09/1986                                 *
000600*    DESCRIPTION....: ONE RECORD PER ACCEPTED CATALOG ITEM,      *
000700*                      WRITTEN TO THE COMMERCE-SEARCH FEED.      *
000800*                      FIXED, 813 BYTES.                         *
000900*----------------------------------------------------------------*
001000*    CHANGE LOG                                                  *
001100*    DATE-----  BY---  TKT------  DESCRIPTION------------------- *
001200*    06/09/1986  LC    CR-0114    ORIGINAL LAYOUT                *
001300*    02/14/1989  RDM   CR-0388    ADDED MPN AND DIMENSIONS       *
001400*    01/22/1999  PHN   CR-0940    Y2K REVIEW - NO DATE FIELDS    *
001500*================================================================*
001600 01  SRCH-RECORD.
001700     05  SRCH-ITEM-ID             PIC X(30).
001800     05  SRCH-TITLE               PIC X(150).
001900     05  SRCH-BRAND               PIC X(40).
002000     05  SRCH-URL                 PIC X(120).
002100     05  SRCH-IMAGE-URL           PIC X(120).
002200     05  SRCH-PRICE               PIC 9(7).99.
002300     05  SRCH-CURRENCY            PIC X(03).
002400     05  SRCH-AVAILABILITY        PIC X(12).
002500     05  SRCH-ELIG-SEARCH         PIC X(01).
002600     05  SRCH-ELIG-CHECKOUT       PIC X(01).
002700     05  SRCH-GROUP-ID            PIC X(30).
002800     05  SRCH-HAS-VARIATIONS      PIC X(01).
002900     05  SRCH-CONDITION           PIC X(04).
003000     05  SRCH-RETURN-WINDOW       PIC 9(02).
003100     05  SRCH-PRODUCT-CATEGORY    PIC X(80).
003200     05  SRCH-MATERIAL            PIC X(100).
003300     05  SRCH-MPN                 PIC X(30).
003400     05  SRCH-DIMENSIONS          PIC X(25).
003500     05  SRCH-COLOR               PIC X(20).
003600     05  SRCH-GENDER              PIC X(10).
003700     05  SRCH-PRODUCT-TYPE        PIC X(14).
003800     05  SRCH-QA-COUNT            PIC 9(02).
003900     05  FILLER                   PIC X(08).
